000100*******************************************
000200*                                          *
000300*  WORKING TABLE OF RULE-FAILURES FOR THE  *
000400*  INVOICE CURRENTLY BEING PROCESSED.      *
000500*  BUILT BY PL820 (RULES-ENGINE), READ BY  *
000600*  PL830 (DECISION-LOGIC) AND PL800'S       *
000700*  REPORT-FILE FAILURE SECTION.            *
000800*     INTERNAL - NOT A FILE RECORD.        *
000900*******************************************
001000* 04/01/26 VBC - CREATED.
001100* 08/01/26 VBC - 1.01 RAISED MAX FAILURES 7 -> 10 SO A RE-RUN
001200*                     CAN NEVER SILENTLY DROP ONE - ALL SEVEN
001300*                     RULES CAN IN THEORY FAIL AT ONCE PLUS THE
001400*                     PER-FIELD NEG-AMOUNT REPEATS.
001500*
001600 01  PL-RULE-FAILURE-TABLE.
001700     03  PLF-FAILURE-COUNT         PIC 9(2)     COMP.
001800     03  PLF-FAILURE                OCCURS 10 TIMES
001900                                    INDEXED BY PLF-IX.
002000         05  PLF-RULE-NAME         PIC X(20).
002100         05  PLF-PATH              PIC X(30).
002200         05  PLF-EXPECTED          PIC S9(9)V99.
002300         05  PLF-ACTUAL            PIC S9(9)V99.
002400         05  FILLER                PIC X(4).
002500*
