000100**********************************************************
000200*                                                        *
000300*             PURCHASE INVOICE RULES ENGINE               *
000400*        SUBPROGRAM OF THE PL INVOICE BATCH SUITE         *
000500*                                                        *
000600**********************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*
001000 PROGRAM-ID.              PL820.
001100 AUTHOR.                  VINCENT B COEN.
001200 INSTALLATION.            APPLEWOOD COMPUTERS.
001300 DATE-WRITTEN.            08/14/86.
001400 DATE-COMPILED.
001500 SECURITY.                COPYRIGHT (C) 1986, VINCENT BRYAN COEN.
001600*                          DISTRIBUTED UNDER THE GNU GENERAL
001700*                          PUBLIC LICENSE. SEE FILE COPYING.
001800*
001900*    REMARKS.             RUNS THE SEVEN DETERMINISTIC VALIDATION
002000*                         RULES AGAINST ONE INVOICE AND ITS LINE
002100*                         ITEMS AND BUILDS THE RULE-FAILURE TABLE
002200*                         THAT PL830 AND PL800'S REPORT BOTH READ.
002300*                         ALL MONEY COMPARISONS ARE 2-DECIMAL
002400*                         EXACT; THE 2% RELATIVE TOLERANCE IS
002500*                         APPLIED ONLY WHERE THE RULE SAYS SO.
002600*
002700*    CALLED MODULES.      NONE.
002800*    FILES USED.          NONE - WORKING STORAGE TABLES ONLY.
002900*
003000* CHANGES:
003100* 08/14/86 VBC - 1.00 CREATED.
003200* 11/02/89 VBC - 1.01 ADDED THE 2% TOLERANCE HELPER, PULLED OUT
003300*                     OF THE LINE OF ARITH-BALANCE CODE WHERE IT
003400*                     WAS ORIGINALLY IN-LINE THREE TIMES OVER.
003500* 23/06/93 VBC - 1.02 DUP-HASH RULE ADDED FOLLOWING THE VENDOR
003600*                     FILE CLEAN-UP PROJECT.
003700* 09/11/98 VBC - 1.03 YEAR 2000 REVIEW - WS-DV-CCYY WAS WS-DV-YY
003800*                     (2 DIGITS), EXPANDED TO A 4-DIGIT CENTURY
003900*                     FIELD THROUGHOUT THE DATE VALIDATION LOGIC
004000*                     AND THE LEAP-YEAR TEST RE-PROVED AGAINST
004100*                     2000 ITSELF (DIV BY 400, NOT A COMMON YEAR).
004200* 06/01/26 VBC - 1.04 RE-HOSTED INTO THE PL8NN SUITE FOR THE NEW
004300*                     INVOICE VALIDATION BATCH - RULE NAMES AND
004400*                     PATHS NOW MATCH THE INVOICE RECORD LAYOUT
004500*                     RATHER THAN THE OLD PURCHASE LEDGER POSTING
004600*                     FILE THIS CAME FROM.
004700* 15/01/26 VBC - 1.05 TAX-COHERENCE WAS FIRING ON SUBTOTAL = ZERO,
004800*                     ADDED THE MISSING SUBTOTAL > ZERO GUARD.
004900*
005000**********************************************************
005100*
005200 ENVIRONMENT             DIVISION.
005300 COPY "ENVDIV.COB".
005400*
005500 DATA                    DIVISION.
005600 WORKING-STORAGE SECTION.
005700*
005800 77  PROG-NAME                PIC X(15) VALUE "PL820 (1.05)".
005900*
006000 01  WS-CURRENCY-LIST.
006100     03  FILLER               PIC X(30) VALUE
006200         "EURUSDGBPJPYSAREGPQARKWDAEDBHD".
006300 01  WS-CURRENCY-TABLE REDEFINES WS-CURRENCY-LIST.
006400     03  WS-CURR-CODE          PIC X(3) OCCURS 10 TIMES
006500                                INDEXED BY WS-CURR-IX.
006600*
006700 01  WS-DAYS-IN-MONTH-LIT      PIC X(24) VALUE
006800     "312831303130313130313031".
006900 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-LIT.
007000     03  WS-DIM                PIC 99 OCCURS 12 TIMES.
007100*
007200 01  WS-RULE-WORK.
007300     03  WS-BASE-TOTAL            PIC S9(9)V99  COMP-3.
007400     03  WS-EXPECTED              PIC S9(9)V99  COMP-3.
007500     03  WS-ACTUAL                PIC S9(9)V99  COMP-3.
007600     03  WS-LINE-SUM-SUBTOT       PIC S9(9)V99  COMP-3.
007700     03  WS-LINE-SUM-TAX          PIC S9(9)V99  COMP-3.
007800     03  WS-DENOM                 PIC S9(9)V99  COMP-3.
007900     03  WS-RATIO-OK              PIC X         VALUE "Y".
008000     03  FILLER                   PIC X(5).
008100*
008200 01  WS-RT-FIELDS.
008300     03  WS-RT-DIFF               PIC S9(9)V99  COMP-3.
008400     03  WS-RT-DENOM              PIC S9(9)V99  COMP-3.
008500     03  WS-RT-FAIL               PIC X.
008550     03  FILLER                   PIC X(3).
008600*
008700 01  WS-ZZ095-ARGS.
008800     03  WS-ZZ095-RULE            PIC X(20).
008900     03  WS-ZZ095-PATH            PIC X(30).
009000     03  WS-ZZ095-EXP             PIC S9(9)V99  COMP-3.
009100     03  WS-ZZ095-ACT             PIC S9(9)V99  COMP-3.
009150     03  FILLER                   PIC X(4).
009200*
009300 01  WS-DATE-VALIDATE.
009400     03  WS-DV-DATE               PIC 9(8).
009500     03  WS-DV-DATE-R REDEFINES WS-DV-DATE.
009600         05  WS-DV-CCYY           PIC 9(4).
009700         05  WS-DV-MM             PIC 99.
009800         05  WS-DV-DD             PIC 99.
009900     03  WS-DV-VALID              PIC X         VALUE "N".
010000     03  WS-DV-LEAP               PIC X         VALUE "N".
010100     03  WS-DV-MAX-DAY            PIC 99.
010200     03  WS-DV-TEMP               PIC 9(6)      COMP.
010300     03  WS-DV-REM4               PIC 99        COMP.
010400     03  WS-DV-REM100             PIC 99        COMP.
010500     03  WS-DV-REM400             PIC 999       COMP.
010550     03  FILLER                   PIC X(4).
010600*
010700 01  WS-LOOP-IX                   PIC 9(3)      COMP.
010800*
010900 LINKAGE SECTION.
011000*
011100 COPY "WSPLINV.COB".
011200 COPY "WSPLITM.COB".
011300 COPY "WSPLRFL.COB".
011400*
011500 PROCEDURE DIVISION USING PL-INVOICE-RECORD
011600                          PL-WORK-LINE-TABLE
011700                          PL-RULE-FAILURE-TABLE.
011800*
011900 BB000-MAIN                   SECTION.
012000*****************************************
012100*
012200     MOVE  ZERO  TO PLF-FAILURE-COUNT.
012300*
012400     PERFORM BB010-ARITH-BALANCE.
012500     PERFORM BB020-LINE-SUM-SUBTOTAL.
012600     PERFORM BB030-LINE-SUM-TAX.
012700     PERFORM BB040-DATES.
012800     PERFORM BB050-CURRENCY.
012900     PERFORM BB060-DUPLICATE-HASH.
013000     PERFORM BB070-TAX-COHERENCE.
013100*
013200 BB000-EXIT.
013300     GOBACK.
013400*
013500 BB010-ARITH-BALANCE           SECTION.
013600*****************************************
013700*
013800*  RULE 1 - EXPECTED TOTAL = SUBTOTAL (OR GRAND TOTAL IF SUBTOTAL
013900*  IS ABSENT) + TAX + SHIPPING - DISCOUNT, COMPARED TO THE GRAND
014000*  TOTAL ON THE INVOICE, 2% RELATIVE TOLERANCE.
014100*
014200     MOVE  PLI-SUBTOTAL  TO WS-BASE-TOTAL.
014300     IF    PLI-SUBTOTAL = ZERO
014400           MOVE PLI-GRAND-TOTAL TO WS-BASE-TOTAL.
014500*
014600     COMPUTE WS-EXPECTED =
014700         WS-BASE-TOTAL + PLI-TAX-AMOUNT + PLI-SHIPPING
014800                        - PLI-DISCOUNT.
014900     MOVE  PLI-GRAND-TOTAL TO WS-ACTUAL.
015000*
015100     IF    WS-EXPECTED = ZERO
015200           GO TO BB010-EXIT.
015300*
015400     COMPUTE WS-RT-DIFF = WS-ACTUAL - WS-EXPECTED.
015500     IF    WS-RT-DIFF < ZERO
015600           COMPUTE WS-RT-DIFF = ZERO - WS-RT-DIFF.
015700     MOVE  WS-EXPECTED TO WS-RT-DENOM.
015800     PERFORM ZZ090-RELATIVE-TOLERANCE.
015900*
016000     IF    WS-RT-FAIL = "Y"
016100           MOVE "ARITH-BALANCE       " TO WS-ZZ095-RULE
016200           MOVE "/amounts/grand_total          " TO WS-ZZ095-PATH
016300           MOVE WS-EXPECTED TO WS-ZZ095-EXP
016400           MOVE WS-ACTUAL   TO WS-ZZ095-ACT
016500           PERFORM ZZ095-ADD-FAILURE.
016600*
016700 BB010-EXIT.
016800     EXIT SECTION.
016900*
017000 BB020-LINE-SUM-SUBTOTAL        SECTION.
017100*****************************************
017200*
017300*  RULE 2 - SUM (QUANTITY X UNIT PRICE) OVER LINES WHERE BOTH ARE
017400*  NON-ZERO, COMPARED TO THE INVOICE SUBTOTAL, 2% RELATIVE
017500*  TOLERANCE ON THE SUBTOTAL ITSELF (THE FIELD BEING CHECKED).
017600*
017700     MOVE  ZERO TO WS-LINE-SUM-SUBTOT.
017800     PERFORM CC010-SUM-LINE-SUBTOTAL
017900         VARYING WS-LOOP-IX FROM 1 BY 1
018000         UNTIL   WS-LOOP-IX > PL-WRK-LINE-COUNT.
018100*
018200     IF    PLI-SUBTOTAL = ZERO
018300           GO TO BB020-EXIT.
018400*
018500     COMPUTE WS-RT-DIFF = PLI-SUBTOTAL - WS-LINE-SUM-SUBTOT.
018600     IF    WS-RT-DIFF < ZERO
018700           COMPUTE WS-RT-DIFF = ZERO - WS-RT-DIFF.
018800     MOVE  PLI-SUBTOTAL TO WS-RT-DENOM.
018900     PERFORM ZZ090-RELATIVE-TOLERANCE.
019000*
019100     IF    WS-RT-FAIL = "Y"
019200           MOVE "LINE-SUM-SUBTOT      " TO WS-ZZ095-RULE
019300           MOVE "/amounts/subtotal             " TO WS-ZZ095-PATH
019400           MOVE WS-LINE-SUM-SUBTOT TO WS-ZZ095-EXP
019500           MOVE PLI-SUBTOTAL       TO WS-ZZ095-ACT
019600           PERFORM ZZ095-ADD-FAILURE.
019700*
019800 BB020-EXIT.
019900     EXIT SECTION.
020000*
020100 CC010-SUM-LINE-SUBTOTAL        SECTION.
020200*****************************************
020300*
020400     IF    PL-WRK-QUANTITY (WS-LOOP-IX) NOT = ZERO
020500       AND PL-WRK-UNIT-PRICE (WS-LOOP-IX) NOT = ZERO
020600           COMPUTE WS-LINE-SUM-SUBTOT =
020700               WS-LINE-SUM-SUBTOT +
020800               PL-WRK-QUANTITY (WS-LOOP-IX) *
020900               PL-WRK-UNIT-PRICE (WS-LOOP-IX).
021000*
021100 CC010-EXIT.
021200     EXIT SECTION.
021300*
021400 BB030-LINE-SUM-TAX              SECTION.
021500*****************************************
021600*
021700*  RULE 3 - SUM OF LINE TAX AMOUNTS COMPARED TO THE INVOICE TAX
021800*  AMOUNT, 2% RELATIVE TOLERANCE ON THE INVOICE TAX AMOUNT.
021900*
022000     MOVE  ZERO TO WS-LINE-SUM-TAX.
022100     PERFORM CC020-SUM-LINE-TAX
022200         VARYING WS-LOOP-IX FROM 1 BY 1
022300         UNTIL   WS-LOOP-IX > PL-WRK-LINE-COUNT.
022400*
022500     IF    PLI-TAX-AMOUNT = ZERO
022600           GO TO BB030-EXIT.
022700*
022800     COMPUTE WS-RT-DIFF = PLI-TAX-AMOUNT - WS-LINE-SUM-TAX.
022900     IF    WS-RT-DIFF < ZERO
023000           COMPUTE WS-RT-DIFF = ZERO - WS-RT-DIFF.
023100     MOVE  PLI-TAX-AMOUNT TO WS-RT-DENOM.
023200     PERFORM ZZ090-RELATIVE-TOLERANCE.
023300*
023400     IF    WS-RT-FAIL = "Y"
023500           MOVE "LINE-SUM-TAX         " TO WS-ZZ095-RULE
023600           MOVE "/amounts/tax_amount           " TO WS-ZZ095-PATH
023700           MOVE WS-LINE-SUM-TAX TO WS-ZZ095-EXP
023800           MOVE PLI-TAX-AMOUNT  TO WS-ZZ095-ACT
023900           PERFORM ZZ095-ADD-FAILURE.
024000*
024100 BB030-EXIT.
024200     EXIT SECTION.
024300*
024400 CC020-SUM-LINE-TAX               SECTION.
024500*****************************************
024600*
024700     COMPUTE WS-LINE-SUM-TAX =
024800         WS-LINE-SUM-TAX + PL-WRK-TAX-AMOUNT (WS-LOOP-IX).
024900*
025000 CC020-EXIT.
025100     EXIT SECTION.
025200*
025300 BB040-DATES                       SECTION.
025400*****************************************
025500*
025600*  RULE 4 - INVOICE DATE REQUIRED AND A VALID CALENDAR DATE; DUE
025700*  DATE IF PRESENT MUST ALSO BE VALID AND NOT EARLIER THAN THE
025800*  INVOICE DATE.
025900*
026000     IF    PLI-INVOICE-DATE = ZERO
026100           MOVE "REQUIRED-DATE        " TO WS-ZZ095-RULE
026200           MOVE "/dates/invoice_date           " TO WS-ZZ095-PATH
026300           MOVE ZERO TO WS-ZZ095-EXP WS-ZZ095-ACT
026400           PERFORM ZZ095-ADD-FAILURE
026500           GO TO BB040-EXIT.
026600*
026700     MOVE  PLI-INVOICE-DATE TO WS-DV-DATE.
026800     PERFORM ZZ100-VALIDATE-DATE.
026900     IF    WS-DV-VALID NOT = "Y"
027000           MOVE "DATE-FORMAT          " TO WS-ZZ095-RULE
027100           MOVE "/dates/invoice_date           " TO WS-ZZ095-PATH
027200           MOVE ZERO TO WS-ZZ095-EXP WS-ZZ095-ACT
027300           PERFORM ZZ095-ADD-FAILURE
027400           GO TO BB040-EXIT.
027500*
027600     IF    PLI-DUE-DATE = ZERO
027700           GO TO BB040-EXIT.
027800*
027900     MOVE  PLI-DUE-DATE TO WS-DV-DATE.
028000     PERFORM ZZ100-VALIDATE-DATE.
028100     IF    WS-DV-VALID NOT = "Y"
028200           MOVE "DATE-FORMAT          " TO WS-ZZ095-RULE
028300           MOVE "/dates/due_date               " TO WS-ZZ095-PATH
028400           MOVE ZERO TO WS-ZZ095-EXP WS-ZZ095-ACT
028500           PERFORM ZZ095-ADD-FAILURE
028600           GO TO BB040-EXIT.
028700*
028800     IF    PLI-DUE-DATE < PLI-INVOICE-DATE
028900           MOVE "DATE-LOGIC           " TO WS-ZZ095-RULE
029000           MOVE "/dates/due_date               " TO WS-ZZ095-PATH
029100           MOVE ZERO TO WS-ZZ095-EXP WS-ZZ095-ACT
029200           PERFORM ZZ095-ADD-FAILURE.
029300*
029400 BB040-EXIT.
029500     EXIT SECTION.
029600*
029700 BB050-CURRENCY                    SECTION.
029800*****************************************
029900*
030000*  RULE 5 - CURRENCY REQUIRED AND MUST BE ON THE HOUSE LIST;
030100*  GRAND TOTAL, SUBTOTAL, TAX, DISCOUNT AND SHIPPING MUST ALL BE
030200*  NON-NEGATIVE; GRAND TOTAL IS ALSO REQUIRED NON-ZERO.
030300*
030400     IF    PLI-CURRENCY = SPACES
030500           MOVE "REQUIRED-CURR        " TO WS-ZZ095-RULE
030600           MOVE "/currency                     " TO WS-ZZ095-PATH
030700           MOVE ZERO TO WS-ZZ095-EXP WS-ZZ095-ACT
030800           PERFORM ZZ095-ADD-FAILURE
030900           GO TO BB050-NEG-CHECKS.
031000*
031100     MOVE  "N" TO WS-RATIO-OK.
031200     PERFORM DD010-SCAN-CURRENCY
031300         VARYING WS-CURR-IX FROM 1 BY 1
031400         UNTIL   WS-CURR-IX > 10
031500             OR  WS-RATIO-OK = "Y".
031600     IF    WS-RATIO-OK NOT = "Y"
031700           MOVE "CURR-FORMAT          " TO WS-ZZ095-RULE
031800           MOVE "/currency                     " TO WS-ZZ095-PATH
031900           MOVE ZERO TO WS-ZZ095-EXP WS-ZZ095-ACT
032000           PERFORM ZZ095-ADD-FAILURE.
032100*
032200 BB050-NEG-CHECKS.
032300     IF    PLI-GRAND-TOTAL < ZERO
032400           MOVE "NEG-AMOUNT           " TO WS-ZZ095-RULE
032500           MOVE "/amounts/grand_total          " TO WS-ZZ095-PATH
032600           MOVE ZERO TO WS-ZZ095-EXP
032700           MOVE PLI-GRAND-TOTAL TO WS-ZZ095-ACT
032800           PERFORM ZZ095-ADD-FAILURE.
032900     IF    PLI-SUBTOTAL < ZERO
033000           MOVE "NEG-AMOUNT           " TO WS-ZZ095-RULE
033100           MOVE "/amounts/subtotal             " TO WS-ZZ095-PATH
033200           MOVE ZERO TO WS-ZZ095-EXP
033300           MOVE PLI-SUBTOTAL TO WS-ZZ095-ACT
033400           PERFORM ZZ095-ADD-FAILURE.
033500     IF    PLI-TAX-AMOUNT < ZERO
033600           MOVE "NEG-AMOUNT           " TO WS-ZZ095-RULE
033700           MOVE "/amounts/tax_amount           " TO WS-ZZ095-PATH
033800           MOVE ZERO TO WS-ZZ095-EXP
033900           MOVE PLI-TAX-AMOUNT TO WS-ZZ095-ACT
034000           PERFORM ZZ095-ADD-FAILURE.
034100     IF    PLI-DISCOUNT < ZERO
034200           MOVE "NEG-AMOUNT           " TO WS-ZZ095-RULE
034300           MOVE "/amounts/discount             " TO WS-ZZ095-PATH
034400           MOVE ZERO TO WS-ZZ095-EXP
034500           MOVE PLI-DISCOUNT TO WS-ZZ095-ACT
034600           PERFORM ZZ095-ADD-FAILURE.
034700     IF    PLI-SHIPPING < ZERO
034800           MOVE "NEG-AMOUNT           " TO WS-ZZ095-RULE
034900           MOVE "/amounts/shipping             " TO WS-ZZ095-PATH
035000           MOVE ZERO TO WS-ZZ095-EXP
035100           MOVE PLI-SHIPPING TO WS-ZZ095-ACT
035200           PERFORM ZZ095-ADD-FAILURE.
035300     IF    PLI-GRAND-TOTAL = ZERO
035400           MOVE "REQUIRED-TOTAL       " TO WS-ZZ095-RULE
035500           MOVE "/amounts/grand_total          " TO WS-ZZ095-PATH
035600           MOVE ZERO TO WS-ZZ095-EXP WS-ZZ095-ACT
035700           PERFORM ZZ095-ADD-FAILURE.
035800*
035900 BB050-EXIT.
036000     EXIT SECTION.
036100*
036200 DD010-SCAN-CURRENCY                SECTION.
036300*****************************************
036400*
036500     IF    PLI-CURRENCY = WS-CURR-CODE (WS-CURR-IX)
036600           MOVE "Y" TO WS-RATIO-OK.
036700*
036800 DD010-EXIT.
036900     EXIT SECTION.
037000*
037100 BB060-DUPLICATE-HASH                SECTION.
037200*****************************************
037300*
037400*  RULE 6 - DUPLICATE-KEY-PRESENT FLAG MUST BE Y.
037500*
037600     IF    PLI-DUP-KEY-NOT-FOUND
037700           MOVE "DUP-HASH             " TO WS-ZZ095-RULE
037800           MOVE "/duplicate_key                " TO WS-ZZ095-PATH
037900           MOVE ZERO TO WS-ZZ095-EXP WS-ZZ095-ACT
038000           PERFORM ZZ095-ADD-FAILURE.
038100*
038200 BB060-EXIT.
038300     EXIT SECTION.
038400*
038500 BB070-TAX-COHERENCE                  SECTION.
038600*****************************************
038700*
038800*  RULE 7 - WHEN RATE, TAX AND SUBTOTAL ARE ALL POSITIVE,
038900*  EXPECTED TAX = SUBTOTAL X RATE / 100, 2% RELATIVE TOLERANCE
039000*  ON THE EXPECTED VALUE.
039100*
039200     IF    PLI-TAX-RATE = ZERO
039300        OR PLI-TAX-AMOUNT = ZERO
039400        OR PLI-SUBTOTAL NOT > ZERO
039500           GO TO BB070-EXIT.
039600*
039700     COMPUTE WS-EXPECTED ROUNDED =
039800         PLI-SUBTOTAL * PLI-TAX-RATE / 100.
039900     IF    WS-EXPECTED = ZERO
040000           GO TO BB070-EXIT.
040100*
040200     COMPUTE WS-RT-DIFF = PLI-TAX-AMOUNT - WS-EXPECTED.
040300     IF    WS-RT-DIFF < ZERO
040400           COMPUTE WS-RT-DIFF = ZERO - WS-RT-DIFF.
040500     MOVE  WS-EXPECTED TO WS-RT-DENOM.
040600     PERFORM ZZ090-RELATIVE-TOLERANCE.
040700*
040800     IF    WS-RT-FAIL = "Y"
040900           MOVE "TAX-COHERENCE        " TO WS-ZZ095-RULE
041000           MOVE "/amounts/tax_amount           " TO WS-ZZ095-PATH
041100           MOVE WS-EXPECTED     TO WS-ZZ095-EXP
041200           MOVE PLI-TAX-AMOUNT  TO WS-ZZ095-ACT
041300           PERFORM ZZ095-ADD-FAILURE.
041400*
041500 BB070-EXIT.
041600     EXIT SECTION.
041700*
041800 ZZ090-RELATIVE-TOLERANCE               SECTION.
041900*****************************************
042000*
042100*  GENERAL 2% RELATIVE-TOLERANCE TEST. CALLER SETS WS-RT-DIFF TO
042200*  THE ABSOLUTE DIFFERENCE AND WS-RT-DENOM TO THE VALUE THE
042300*  DIFFERENCE IS MEASURED AGAINST. WS-RT-FAIL COMES BACK Y/N.
042400*
042500     MOVE  "N" TO WS-RT-FAIL.
042600     IF    WS-RT-DENOM = ZERO
042700           GO TO ZZ090-EXIT.
042800*
042900     MOVE  WS-RT-DENOM TO WS-DENOM.
043000     IF    WS-DENOM < ZERO
043100           COMPUTE WS-DENOM = ZERO - WS-DENOM.
043200*
043300     IF    WS-RT-DIFF / WS-DENOM > .02
043400           MOVE "Y" TO WS-RT-FAIL.
043500*
043600 ZZ090-EXIT.
043700     EXIT SECTION.
043800*
043900 ZZ095-ADD-FAILURE                       SECTION.
044000*****************************************
044100*
044200*  APPENDS ONE ENTRY TO THE RULE-FAILURE TABLE FROM THE FOUR
044300*  WS-ZZ095- FIELDS THE CALLING PARAGRAPH MOVED IN. SILENTLY
044400*  DROPS ANYTHING PAST THE TENTH FAILURE - TEN IS MORE THAN ANY
044500*  ONE INVOICE HAS EVER NEEDED SINCE THE RULE COUNT WAS FIXED.
044600*
044700     IF    PLF-FAILURE-COUNT < 10
044800           ADD  1 TO PLF-FAILURE-COUNT
044900           SET  PLF-IX TO PLF-FAILURE-COUNT
045000           MOVE WS-ZZ095-RULE   TO PLF-RULE-NAME (PLF-IX)
045100           MOVE WS-ZZ095-PATH   TO PLF-PATH      (PLF-IX)
045200           MOVE WS-ZZ095-EXP    TO PLF-EXPECTED  (PLF-IX)
045300           MOVE WS-ZZ095-ACT    TO PLF-ACTUAL    (PLF-IX).
045400*
045500 ZZ095-EXIT.
045600     EXIT SECTION.
045700*
045800 ZZ100-VALIDATE-DATE                       SECTION.
045900*****************************************
046000*
046100*  VALIDATES WS-DV-DATE (CCYYMMDD) AGAINST MONTH 1-12 AND THE
046200*  CORRECT DAY COUNT FOR THE MONTH, WITH THE USUAL LEAP-YEAR
046300*  EXCEPTION FOR FEBRUARY.
046400*
046500     MOVE  "N" TO WS-DV-VALID.
046600     IF    WS-DV-MM < 1 OR WS-DV-MM > 12
046700           GO TO ZZ100-EXIT.
046800*
046900     PERFORM ZZ110-TEST-LEAP-YEAR.
047000     MOVE  WS-DIM (WS-DV-MM) TO WS-DV-MAX-DAY.
047100     IF    WS-DV-MM = 2 AND WS-DV-LEAP = "Y"
047200           MOVE 29 TO WS-DV-MAX-DAY.
047300*
047400     IF    WS-DV-DD >= 1 AND WS-DV-DD <= WS-DV-MAX-DAY
047500           MOVE "Y" TO WS-DV-VALID.
047600*
047700 ZZ100-EXIT.
047800     EXIT SECTION.
047900*
048000 ZZ110-TEST-LEAP-YEAR                       SECTION.
048100*****************************************
048200*
048300*  LEAP YEAR = DIVISIBLE BY 4 AND NOT BY 100, OR DIVISIBLE BY 400.
048400*  (RE-PROVED AGAINST 01/01/2000 DURING THE 1998 Y2K REVIEW.)
048500*
048600     MOVE  "N" TO WS-DV-LEAP.
048700     DIVIDE WS-DV-CCYY BY 4   GIVING WS-DV-TEMP REMAINDER WS-DV-REM4.
048800     DIVIDE WS-DV-CCYY BY 100 GIVING WS-DV-TEMP REMAINDER WS-DV-REM100.
048900     DIVIDE WS-DV-CCYY BY 400 GIVING WS-DV-TEMP REMAINDER WS-DV-REM400.
049000     IF    (WS-DV-REM4 = ZERO AND WS-DV-REM100 NOT = ZERO)
049100        OR  WS-DV-REM400 = ZERO
049200           MOVE "Y" TO WS-DV-LEAP.
049300*
049400 ZZ110-EXIT.
049500     EXIT SECTION.
049600*
