000100* 03/01/26 VBC - CREATED.
000200     SELECT INVOICE-FILE ASSIGN TO "INVOICE-FILE"
000300         ORGANIZATION IS SEQUENTIAL
000400         FILE STATUS IS PL-INV-STATUS.
