000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR THE FIELD-LEVEL   *
000400*  EXPORT FILE - ONE ROW PER POPULATED     *
000500*  FIELD ON THE SOURCE INVOICE.            *
000600*     SEQUENTIAL, WRITTEN IN PROCESS ORDER *
000700*******************************************
000800*  FILE SIZE 150 BYTES.
000900*
001000* 04/01/26 VBC - CREATED.
001100* 10/01/26 VBC - 1.01 EXP-EXTRACT-METHOD WIDENED 15 -> 20 TO TAKE
001200*                     "ML-CLASSIFICATION" IN FULL - TKT PL-121.
001300*
001400 01  PL-EXPORT-RECORD.
001500     03  PLX-JOB-ID               PIC X(12).
001600*                                    BATCH JOB / INVOICE SEQ ID.
001700     03  PLX-INVOICE-NO           PIC X(20).
001800     03  PLX-FIELD-NAME           PIC X(30).
001900*                                    EG GRAND-TOTAL, LINE-001-CATEGORY.
002000     03  PLX-FIELD-VALUE          PIC X(40).
002100*                                    FIELD VALUE RENDERED AS TEXT.
002200     03  PLX-CONFIDENCE           PIC 9V99.
002300     03  PLX-EXTRACT-METHOD       PIC X(20).
002400*                                    DETERMINISTIC OR ML-CLASSIFICATION.
002500     03  PLX-REVIEWED             PIC X(1).
002600*                                    Y/N HUMAN-REVIEWED FLAG.
002700     03  FILLER                   PIC X(24).
002800*
