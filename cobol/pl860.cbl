000100**********************************************************
000200*                                                        *
000300*             FIELD EXPORT AND AUDIT TRAIL WRITER          *
000400*        SUBPROGRAM OF THE PL INVOICE BATCH SUITE         *
000500*                                                        *
000600**********************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*
001000 PROGRAM-ID.              PL860.
001100 AUTHOR.                  VINCENT B COEN.
001200 INSTALLATION.            APPLEWOOD COMPUTERS.
001300 DATE-WRITTEN.            09/17/89.
001400 DATE-COMPILED.
001500 SECURITY.                COPYRIGHT (C) 1989, VINCENT BRYAN COEN.
001600*                          DISTRIBUTED UNDER THE GNU GENERAL
001700*                          PUBLIC LICENSE. SEE FILE COPYING.
001800*
001900*    REMARKS.             OWNS THE EXPORT-FILE AND AUDIT-FILE ON
002000*                         BEHALF OF THE BATCH DRIVER. FLATTENS THE
002100*                         INVOICE HEADER AND ITS LINE ITEMS INTO ONE
002200*                         EXPORT ROW PER FIELD (PLUS THE DUPLICATE-
002300*                         KEY ROW BUILT BY PL840), AND APPENDS ONE
002400*                         AUDIT RECORD PER PROCESSING STAGE. CALLED
002500*                         ONCE TO OPEN, ONCE PER INVOICE TO EXPORT,
002600*                         AS OFTEN AS NEEDED TO LOG A STAGE, AND
002700*                         ONCE TO CLOSE - SELECTED BY WS-PROCESS-FUNC
002800*                         IN WSCALL.COB EXACTLY AS PL840 IS - 1 OPEN,
002900*                         2 EXPORT, 3 AUDIT, 4 CLOSE.
003000*
003100*    CALLED MODULES.      PL840 (DUPLICATE-KEY BUILD, FUNCTION 6).
003200*    FILES USED.          EXPORT-FILE, AUDIT-FILE - BOTH OWNED HERE.
003300*
003400* CHANGES:
003500* 09/17/89 VBC - 1.00 CREATED - PULLED THE FIELD-DUMP LOGIC OUT OF
003600*                     THE OLD EXTRACT-REVIEW PRINT PROGRAM SO IT
003700*                     COULD FEED THE NEW DOWNSTREAM GL UPLOAD.
003800* 02/11/93 VBC - 1.01 AUDIT RECORD ADDED AFTER THE AUDITORS ASKED
003900*                     FOR A STAGE-BY-STAGE TRAIL ON THE YEAR-END
004000*                     PURCHASE LEDGER REVIEW.
004100* 19/10/98 VBC - 1.02 YEAR 2000 REVIEW - DATES ARE PASSED THROUGH
004200*                     AS TEXT HERE, NO CCYY EXPANSION NEEDED.
004300* 06/01/26 VBC - 1.03 RE-HOSTED INTO THE PL8NN SUITE - REBUILT AS A
004400*                     MULTI-FUNCTION MODULE SO THE DRIVER CAN OPEN,
004500*                     EXPORT, LOG AND CLOSE THROUGH ONE LINKAGE -
004600*                     PL-REQ-031.
004700* 09/01/26 VBC - 1.04 EXTRACT-METHOD TEXT MOVED TO A TABLE LOOKUP,
004800*                     AND A FUNCTION-NAME TRACE TABLE ADDED FOR THE
004900*                     UPSI-0 DISPLAY - PL-REQ-034.
004950* 18/01/26 VBC - 1.05 FILLER PADDING ADDED TO THE WORKING-STORAGE
004960*                     GROUPS AND TO THE PL840 CALL BLOCK, MATCHING
004970*                     THE PADDING NOW CARRIED BY WSCALL.COB.
004980* 20/01/26 VBC - 1.06 CC030-EXPORT-DUP-KEY NOW HANDS WS-ROW-COUNT
004985*                     BACK THROUGH LK-AUD-COUNT SO THE EXPORT
004990*                     AUDIT ROW WRITTEN BY PL800 CARRIES THE REAL
004995*                     COUNT INSTEAD OF A HARD ZERO - TKT PL-126.
005000*
005100**********************************************************
005200*
005300 ENVIRONMENT             DIVISION.
005400 COPY "ENVDIV.COB".
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700 COPY "SELPLEXP.COB".
005800 COPY "SELPLAUD.COB".
005900*
006000 DATA                    DIVISION.
006100 FILE SECTION.
006200*
006300 COPY "FDPLEXP.COB".
006400 COPY "FDPLAUD.COB".
006500*
006600 WORKING-STORAGE SECTION.
006700*
006800 77  PROG-NAME                PIC X(15) VALUE "PL860 (1.06)".
006900*
007000 01  WS-FILE-STATUS-AREA.
007100     03  PL-EXP-STATUS          PIC X(2).
007200     03  PL-AUD-STATUS          PIC X(2).
007250     03  FILLER                 PIC X(4).
007300*
007400 01  WS-ROW-WORK.
007500     03  WS-LINE-IX              PIC 9(3)  COMP.
007600     03  WS-ROW-COUNT            PIC 9(5)  COMP.
007700     03  WS-LINE-TAG              PIC X(3).
007800     03  WS-AMOUNT-EDIT          PIC -9(7).99.
007900     03  WS-QTY-EDIT              PIC -9(5).99.
008000     03  WS-DUP-CALL-SWITCH      PIC X     VALUE "N".
008050     03  FILLER                  PIC X(3).
008100*
008200*  EXTRACT-METHOD TEXT HELD AS A TWO-ENTRY TABLE SO CC020 SETS IT BY
008300*  INDEX INSTEAD OF A LITERAL MOVE IN EACH BRANCH.
008400*
008500 01  WS-METHOD-LIST.
008600     03  FILLER                  PIC X(20) VALUE "ML-CLASSIFICATION   ".
008700     03  FILLER                  PIC X(20) VALUE "DETERMINISTIC       ".
008800 01  WS-METHOD-TABLE REDEFINES WS-METHOD-LIST.
008900     03  WS-METHOD-TEXT           PIC X(20) OCCURS 2 TIMES
009000                                   INDEXED BY WS-METHOD-IX.
009100*
009200*  FUNCTION-NAME TEXT, KEYED BY WS-PROCESS-FUNC (1-4), FOR THE
009300*  UPSI-0 AUDIT TRACE IN AA000-MAIN.
009400*
009500 01  WS-FUNC-NAME-LIST.
009600     03  FILLER                  PIC X(8)  VALUE "OPEN    ".
009700     03  FILLER                  PIC X(8)  VALUE "EXPORT  ".
009800     03  FILLER                  PIC X(8)  VALUE "AUDIT   ".
009900     03  FILLER                  PIC X(8)  VALUE "CLOSE   ".
010000 01  WS-FUNC-NAME-TABLE REDEFINES WS-FUNC-NAME-LIST.
010100     03  WS-FUNC-NAME-TEXT        PIC X(8)  OCCURS 4 TIMES
010200                                   INDEXED BY WS-FUNC-NAME-IX.
010300*
010400*  REDEFINES OF THE DATE-SPLIT AREA USED ONLY TO PULL A CCYYMMDD
010500*  DATE FIELD APART WHEN BUILDING ITS "CCYY-MM-DD" EXPORT TEXT.
010600*
010700 01  WS-DATE-SPLIT               PIC 9(8).
010800 01  WS-DATE-SPLIT-R REDEFINES WS-DATE-SPLIT.
010900     03  WS-DS-CCYY              PIC 9(4).
011000     03  WS-DS-MM                PIC 9(2).
011100     03  WS-DS-DD                PIC 9(2).
011200 01  WS-DATE-TEXT                PIC X(10).
011300*
011400*  BLOCK USED TO CALL PL840 FOR THE DUPLICATE-KEY TEXT - LAID
011500*  OUT EXACTLY AS WSCALL.COB, BUILT HERE RATHER THAN COPIED SO
011600*  IT DOES NOT COLLIDE WITH THIS PROGRAM'S OWN LINKAGE COPY OF
011700*  WSCALL.COB UNDER THE SAME DATA NAME.
011800*
011900 01  WS-PL840-CALL-DATA.
012000     03  WS-PL840-CALLED          PIC X(8)  VALUE "PL840".
012100     03  WS-PL840-CALLER          PIC X(8)  VALUE "PL860".
012200     03  WS-PL840-DEL-LINK        PIC X(8)  VALUE SPACES.
012300     03  WS-PL840-TERM-CODE       PIC 99    VALUE ZERO.
012400     03  WS-PL840-PROCESS-FUNC    PIC 9     VALUE 6.
012500     03  WS-PL840-SUB-FUNCTION    PIC 9     VALUE ZERO.
012600     03  WS-PL840-CD-ARGS         PIC X(13) VALUE SPACES.
012700     03  WS-PL840-JOB-ID          PIC X(12) VALUE SPACES.
012750     03  FILLER                   PIC X(4)  VALUE SPACES.
012800*
012900 01  WS-PL840-PARM-BLOCK.
013000     03  WS-PL840-RAW-TEXT         PIC X(20).
013100     03  WS-PL840-PARM-DISTANCE    PIC 9(4).
013200     03  WS-PL840-PARM-CONF-LABEL  PIC 9V99.
013300     03  WS-PL840-PARM-CONF-VALUE  PIC 9V99.
013400     03  WS-PL840-PARM-QUALITY-OK  PIC X.
013500     03  WS-PL840-DUPKEY-VENDOR    PIC X(30).
013600     03  WS-PL840-DUPKEY-INVNO     PIC X(20).
013700     03  WS-PL840-DUPKEY-DATE      PIC 9(8).
013800     03  WS-PL840-DUPKEY-TOTAL     PIC S9(9)V99.
013900     03  WS-PL840-RESULT-TEXT      PIC X(64).
014000     03  WS-PL840-RESULT-AMOUNT    PIC S9(9)V99.
014100     03  WS-PL840-RESULT-PERCENT   PIC 9(2)V99.
014200     03  WS-PL840-RESULT-DATE      PIC 9(8).
014300     03  WS-PL840-RESULT-CONF      PIC 9V99.
014400     03  WS-PL840-RESULT-VALID     PIC X.
014450     03  FILLER                    PIC X(4).
014500*
014600 LINKAGE SECTION.
014700*
014800 COPY "WSCALL.COB".
014900 COPY "WSPLINV.COB".
015000 COPY "WSPLITM.COB".
015100*
015200 01  LK-POSTING-STATUS           PIC X(12).
015300 01  LK-AUD-STAGE                PIC X(15).
015400 01  LK-AUD-STATUS                PIC X(10).
015500 01  LK-AUD-DETAIL                PIC X(40).
015600 01  LK-AUD-COUNT                  PIC 9(5).
015700*
015800 PROCEDURE DIVISION USING WS-CALLING-DATA
015900                          PL-INVOICE-RECORD
016000                          PL-WORK-LINE-TABLE
016100                          LK-POSTING-STATUS
016200                          LK-AUD-STAGE
016300                          LK-AUD-STATUS
016400                          LK-AUD-DETAIL
016500                          LK-AUD-COUNT.
016600*
016700 AA000-MAIN                    SECTION.
016800*****************************************
016900*
017000     IF    PL-RERUN
017100           SET   WS-FUNC-NAME-IX TO WS-PROCESS-FUNC
017200           DISPLAY "PL860 FUNCTION " WS-FUNC-NAME-TEXT (WS-FUNC-NAME-IX)
017300                   " JOB "           WS-JOB-ID.
017400*
017500     IF    WS-PROCESS-FUNC = 1
017600           PERFORM BB010-OPEN-FILES
017700           GO TO AA000-EXIT.
017800     IF    WS-PROCESS-FUNC = 2
017900           PERFORM BB020-EXPORT-INVOICE
018000           GO TO AA000-EXIT.
018100     IF    WS-PROCESS-FUNC = 3
018200           PERFORM BB030-WRITE-AUDIT
018300           GO TO AA000-EXIT.
018400     IF    WS-PROCESS-FUNC = 4
018500           PERFORM BB040-CLOSE-FILES.
018600*
018700 AA000-EXIT.
018800     GOBACK.
018900*
019000 BB010-OPEN-FILES               SECTION.
019100*****************************************
019200*
019300     OPEN  OUTPUT EXPORT-FILE.
019400     OPEN  OUTPUT AUDIT-FILE.
019500*
019600 BB010-EXIT.
019700     EXIT SECTION.
019800*
019900 BB040-CLOSE-FILES              SECTION.
020000*****************************************
020100*
020200     CLOSE EXPORT-FILE.
020300     CLOSE AUDIT-FILE.
020400*
020500 BB040-EXIT.
020600     EXIT SECTION.
020700*
020800 BB020-EXPORT-INVOICE           SECTION.
020900*****************************************
021000*
021100*  WRITES ONE ROW PER POPULATED HEADER FIELD, THEN ONE GROUP OF
021200*  ROWS PER LINE ITEM, THEN THE DUPLICATE-KEY ROW.
021300*
021400     MOVE  ZERO TO WS-ROW-COUNT.
021500     PERFORM CC010-EXPORT-HEADER-FIELDS.
021600     PERFORM CC020-EXPORT-LINE-ITEMS
021700         VARYING WS-LINE-IX FROM 1 BY 1
021800         UNTIL   WS-LINE-IX > PL-WRK-LINE-COUNT.
021900     PERFORM CC030-EXPORT-DUP-KEY.
022000*
022100 BB020-EXIT.
022200     EXIT SECTION.
022300*
022400 CC010-EXPORT-HEADER-FIELDS     SECTION.
022500*****************************************
022600*
022700     MOVE  SPACES                TO PL-EXPORT-RECORD.
022800     MOVE  WS-JOB-ID               TO PLX-JOB-ID.
022900     MOVE  PLI-INVOICE-NO         TO PLX-INVOICE-NO.
023000     MOVE  "DETERMINISTIC"        TO PLX-EXTRACT-METHOD.
023100     MOVE  "N"                    TO PLX-REVIEWED.
023200*
023300     MOVE  "INVOICE-NO"           TO PLX-FIELD-NAME.
023400     MOVE  PLI-INVOICE-NO         TO PLX-FIELD-VALUE.
023500     MOVE  PLI-FLD-CONF-NO        TO PLX-CONFIDENCE.
023600     WRITE PL-EXPORT-RECORD.
023700     ADD   1                      TO WS-ROW-COUNT.
023800*
023900     MOVE  0                      TO WS-DATE-SPLIT.
024000     MOVE  PLI-INVOICE-DATE       TO WS-DATE-SPLIT.
024100     PERFORM DD010-EDIT-DATE.
024200     MOVE  "INVOICE-DATE"         TO PLX-FIELD-NAME.
024300     MOVE  WS-DATE-TEXT           TO PLX-FIELD-VALUE.
024400     MOVE  PLI-FLD-CONF-DATE      TO PLX-CONFIDENCE.
024500     WRITE PL-EXPORT-RECORD.
024600     ADD   1                      TO WS-ROW-COUNT.
024700*
024800     MOVE  0                      TO WS-DATE-SPLIT.
024900     MOVE  PLI-DUE-DATE            TO WS-DATE-SPLIT.
025000     PERFORM DD010-EDIT-DATE.
025100     MOVE  "DUE-DATE"              TO PLX-FIELD-NAME.
025200     MOVE  WS-DATE-TEXT            TO PLX-FIELD-VALUE.
025300     MOVE  PLI-FLD-CONF-DATE       TO PLX-CONFIDENCE.
025400     WRITE PL-EXPORT-RECORD.
025500     ADD   1                       TO WS-ROW-COUNT.
025600*
025700     MOVE  "VENDOR-NAME"           TO PLX-FIELD-NAME.
025800     MOVE  PLI-VENDOR-NAME         TO PLX-FIELD-VALUE.
025900     MOVE  PLI-FLD-CONF-VENDOR     TO PLX-CONFIDENCE.
026000     WRITE PL-EXPORT-RECORD.
026100     ADD   1                       TO WS-ROW-COUNT.
026200*
026300     MOVE  "CURRENCY"              TO PLX-FIELD-NAME.
026400     MOVE  PLI-CURRENCY            TO PLX-FIELD-VALUE.
026500     MOVE  PLI-FLD-CONF-CURR       TO PLX-CONFIDENCE.
026600     WRITE PL-EXPORT-RECORD.
026700     ADD   1                       TO WS-ROW-COUNT.
026800*
026900     MOVE  PLI-SUBTOTAL            TO WS-AMOUNT-EDIT.
027000     MOVE  "SUBTOTAL"              TO PLX-FIELD-NAME.
027100     MOVE  WS-AMOUNT-EDIT           TO PLX-FIELD-VALUE.
027200     MOVE  PLI-FLD-CONF-TOTAL      TO PLX-CONFIDENCE.
027300     WRITE PL-EXPORT-RECORD.
027400     ADD   1                       TO WS-ROW-COUNT.
027500*
027600     MOVE  PLI-TAX-AMOUNT          TO WS-AMOUNT-EDIT.
027700     MOVE  "TAX-AMOUNT"            TO PLX-FIELD-NAME.
027800     MOVE  WS-AMOUNT-EDIT           TO PLX-FIELD-VALUE.
027900     WRITE PL-EXPORT-RECORD.
028000     ADD   1                       TO WS-ROW-COUNT.
028100*
028200     MOVE  PLI-DISCOUNT            TO WS-AMOUNT-EDIT.
028300     MOVE  "DISCOUNT"              TO PLX-FIELD-NAME.
028400     MOVE  WS-AMOUNT-EDIT           TO PLX-FIELD-VALUE.
028500     WRITE PL-EXPORT-RECORD.
028600     ADD   1                       TO WS-ROW-COUNT.
028700*
028800     MOVE  PLI-SHIPPING            TO WS-AMOUNT-EDIT.
028900     MOVE  "SHIPPING"              TO PLX-FIELD-NAME.
029000     MOVE  WS-AMOUNT-EDIT           TO PLX-FIELD-VALUE.
029100     WRITE PL-EXPORT-RECORD.
029200     ADD   1                       TO WS-ROW-COUNT.
029300*
029400     MOVE  PLI-GRAND-TOTAL         TO WS-AMOUNT-EDIT.
029500     MOVE  "GRAND-TOTAL"           TO PLX-FIELD-NAME.
029600     MOVE  WS-AMOUNT-EDIT           TO PLX-FIELD-VALUE.
029700     MOVE  PLI-FLD-CONF-TOTAL      TO PLX-CONFIDENCE.
029800     WRITE PL-EXPORT-RECORD.
029900     ADD   1                       TO WS-ROW-COUNT.
030000*
030100     MOVE  "POSTING-STATUS"        TO PLX-FIELD-NAME.
030200     MOVE  LK-POSTING-STATUS       TO PLX-FIELD-VALUE.
030300     MOVE  1.00                    TO PLX-CONFIDENCE.
030400     WRITE PL-EXPORT-RECORD.
030500     ADD   1                       TO WS-ROW-COUNT.
030600*
030700 CC010-EXIT.
030800     EXIT SECTION.
030900*
031000 DD010-EDIT-DATE                 SECTION.
031100*****************************************
031200*
031300*  RENDERS WS-DATE-SPLIT AS "CCYY-MM-DD" TEXT, OR "0" WHEN ZERO.
031400*
031500     IF    WS-DATE-SPLIT = ZERO
031600           MOVE "0         " TO WS-DATE-TEXT
031700           GO TO DD010-EXIT.
031800     MOVE  SPACES TO WS-DATE-TEXT.
031900     STRING WS-DS-CCYY "-" WS-DS-MM "-" WS-DS-DD
032000         DELIMITED BY SIZE INTO WS-DATE-TEXT.
032100*
032200 DD010-EXIT.
032300     EXIT SECTION.
032400*
032500 CC020-EXPORT-LINE-ITEMS         SECTION.
032600*****************************************
032700*
032800     MOVE  SPACES                 TO PL-EXPORT-RECORD.
032900     MOVE  WS-JOB-ID                TO PLX-JOB-ID.
033000     MOVE  PLI-INVOICE-NO          TO PLX-INVOICE-NO.
033100     MOVE  "N"                     TO PLX-REVIEWED.
033200*
033300     MOVE  WS-LINE-IX              TO WS-LINE-TAG.
033400     MOVE  "DETERMINISTIC"         TO PLX-EXTRACT-METHOD.
033500     STRING "LINE-" WS-LINE-TAG "-DESCRIPTION"
033600         DELIMITED BY SIZE INTO PLX-FIELD-NAME.
033700     MOVE  PL-WRK-DESCRIPTION (WS-LINE-IX) TO PLX-FIELD-VALUE.
033800     MOVE  1.00                    TO PLX-CONFIDENCE.
033900     WRITE PL-EXPORT-RECORD.
034000     ADD   1                       TO WS-ROW-COUNT.
034100*
034200     MOVE  WS-LINE-IX              TO WS-LINE-TAG.
034300     MOVE  PL-WRK-QUANTITY (WS-LINE-IX) TO WS-QTY-EDIT.
034400     STRING "LINE-" WS-LINE-TAG "-QUANTITY"
034500         DELIMITED BY SIZE INTO PLX-FIELD-NAME.
034600     MOVE  WS-QTY-EDIT             TO PLX-FIELD-VALUE.
034700     WRITE PL-EXPORT-RECORD.
034800     ADD   1                       TO WS-ROW-COUNT.
034900*
035000     MOVE  WS-LINE-IX              TO WS-LINE-TAG.
035100     MOVE  PL-WRK-UNIT-PRICE (WS-LINE-IX) TO WS-AMOUNT-EDIT.
035200     STRING "LINE-" WS-LINE-TAG "-UNIT-PRICE"
035300         DELIMITED BY SIZE INTO PLX-FIELD-NAME.
035400     MOVE  WS-AMOUNT-EDIT          TO PLX-FIELD-VALUE.
035500     WRITE PL-EXPORT-RECORD.
035600     ADD   1                       TO WS-ROW-COUNT.
035700*
035800     MOVE  WS-LINE-IX              TO WS-LINE-TAG.
035900     MOVE  PL-WRK-TOTAL (WS-LINE-IX) TO WS-AMOUNT-EDIT.
036000     STRING "LINE-" WS-LINE-TAG "-TOTAL"
036100         DELIMITED BY SIZE INTO PLX-FIELD-NAME.
036200     MOVE  WS-AMOUNT-EDIT          TO PLX-FIELD-VALUE.
036300     WRITE PL-EXPORT-RECORD.
036400     ADD   1                       TO WS-ROW-COUNT.
036500*
036600     MOVE  WS-LINE-IX              TO WS-LINE-TAG.
036700     STRING "LINE-" WS-LINE-TAG "-CATEGORY"
036800         DELIMITED BY SIZE INTO PLX-FIELD-NAME.
036900     MOVE  PL-WRK-CAT-CODE (WS-LINE-IX) TO PLX-FIELD-VALUE.
037000     MOVE  PL-WRK-CAT-CONF (WS-LINE-IX) TO PLX-CONFIDENCE.
037100     IF    PL-WRK-CAT-CONF (WS-LINE-IX) > ZERO
037200           SET   WS-METHOD-IX TO 1
037300     ELSE
037400           SET   WS-METHOD-IX TO 2.
037500     MOVE  WS-METHOD-TEXT (WS-METHOD-IX) TO PLX-EXTRACT-METHOD.
037600     WRITE PL-EXPORT-RECORD.
037700     ADD   1                       TO WS-ROW-COUNT.
037800*
037900 CC020-EXIT.
038000     EXIT SECTION.
038100*
038200 CC030-EXPORT-DUP-KEY            SECTION.
038300*****************************************
038400*
038500*  CALLS PL840 ENTRY 6 TO BUILD THE SAME DUPLICATE-KEY TEXT THE
038600*  RULES-ENGINE TESTED AGAINST PLI-DUP-KEY-FLAG, AND EXPORTS IT
038700*  AS ITS OWN FIELD ROW FOR THE DOWNSTREAM GL UPLOAD TO RE-CHECK.
038800*
038900     MOVE  PLI-VENDOR-NAME         TO WS-PL840-DUPKEY-VENDOR.
039000     MOVE  PLI-INVOICE-NO          TO WS-PL840-DUPKEY-INVNO.
039100     MOVE  PLI-INVOICE-DATE        TO WS-PL840-DUPKEY-DATE.
039200     MOVE  PLI-GRAND-TOTAL         TO WS-PL840-DUPKEY-TOTAL.
039300     CALL  "PL840" USING WS-PL840-CALL-DATA WS-PL840-PARM-BLOCK.
039400*
039500     MOVE  SPACES                  TO PL-EXPORT-RECORD.
039600     MOVE  WS-JOB-ID                 TO PLX-JOB-ID.
039700     MOVE  PLI-INVOICE-NO           TO PLX-INVOICE-NO.
039800     MOVE  "DUPLICATE-KEY"          TO PLX-FIELD-NAME.
039900     MOVE  WS-PL840-RESULT-TEXT     TO PLX-FIELD-VALUE.
040000     MOVE  1.00                     TO PLX-CONFIDENCE.
040100     MOVE  "DETERMINISTIC"          TO PLX-EXTRACT-METHOD.
040200     MOVE  PLI-DUP-KEY-FLAG         TO PLX-REVIEWED.
040300     WRITE PL-EXPORT-RECORD.
040400     ADD   1                        TO WS-ROW-COUNT.
040410*
040420     MOVE  WS-ROW-COUNT              TO LK-AUD-COUNT.
040500*
040600 CC030-EXIT.
040700     EXIT SECTION.
040800*
040900 BB030-WRITE-AUDIT               SECTION.
041000*****************************************
041100*
041200     MOVE  SPACES                  TO PL-AUDIT-RECORD.
041300     MOVE  WS-JOB-ID                 TO PLA-JOB-ID.
041400     MOVE  LK-AUD-STAGE              TO PLA-STAGE.
041500     MOVE  LK-AUD-STATUS             TO PLA-STATUS.
041600     MOVE  LK-AUD-DETAIL             TO PLA-DETAIL.
041700     MOVE  LK-AUD-COUNT              TO PLA-COUNT.
041800     WRITE PL-AUDIT-RECORD.
041900*
042000 BB030-EXIT.
042100     EXIT SECTION.
042200*
