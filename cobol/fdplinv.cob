000100* 03/01/26 VBC - CREATED.
000200 FD  INVOICE-FILE
000300     RECORDING MODE IS F
000400     LABEL RECORDS ARE STANDARD
000500     RECORD CONTAINS 250 CHARACTERS.
000600 COPY "WSPLINV.COB".
