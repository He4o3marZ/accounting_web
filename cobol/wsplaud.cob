000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR THE PROCESSING   *
000400*  AUDIT TRAIL - ONE RECORD PER STAGE      *
000500*  PER INVOICE.                           *
000600*     SEQUENTIAL, APPENDED PER STAGE       *
000700*******************************************
000800*  FILE SIZE 100 BYTES.
000900*
001000* 04/01/26 VBC - CREATED.
001100*
001200 01  PL-AUDIT-RECORD.
001300     03  PLA-JOB-ID               PIC X(12).
001400     03  PLA-STAGE                PIC X(15).
001500*                                    VALIDATION, DECISION, EXPORT,
001600*                                    COMPLETED.
001700     03  PLA-STATUS                PIC X(10).
001800*                                    COMPLETED OR FAILED.
001900     03  PLA-DETAIL                PIC X(40).
002000*                                    FREE-TEXT - COUNTS, STATUS ETC.
002100     03  PLA-COUNT                 PIC 9(5).
002200     03  FILLER                    PIC X(18).
002300*
