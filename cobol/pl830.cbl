000100**********************************************************
000200*                                                        *
000300*               POSTING DECISION LOGIC                    *
000400*        SUBPROGRAM OF THE PL INVOICE BATCH SUITE         *
000500*                                                        *
000600**********************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*
001000 PROGRAM-ID.              PL830.
001100 AUTHOR.                  VINCENT B COEN.
001200 INSTALLATION.            APPLEWOOD COMPUTERS.
001300 DATE-WRITTEN.            04/22/91.
001400 DATE-COMPILED.
001500 SECURITY.                COPYRIGHT (C) 1991, VINCENT BRYAN COEN.
001600*                          DISTRIBUTED UNDER THE GNU GENERAL
001700*                          PUBLIC LICENSE. SEE FILE COPYING.
001800*
001900*    REMARKS.             DECIDES WHETHER AN INVOICE CAN BE AUTO-
002000*                         POSTED OR MUST GO TO REVIEW, FROM THE
002100*                         FIELD CONFIDENCES ON THE HEADER, THE
002200*                         LINE-ITEM CATEGORY CONFIDENCES AND THE
002300*                         RULE-FAILURE TABLE PL820 BUILT. A REVIEW
002400*                         CASE IS FURTHER SPLIT INTO FIXABLE (A
002500*                         REPAIR STEP MIGHT CLEAR IT AUTOMATICALLY)
002600*                         OR MANUAL (NEEDS A PERSON).
002700*
002800*    CALLED MODULES.      NONE.
002900*    FILES USED.          NONE - WORKING STORAGE TABLES ONLY.
003000*
003100* CHANGES:
003200* 04/22/91 VBC - 1.00 CREATED FOR THE OLD PURCHASE LEDGER AUTO-
003300*                     POST PROJECT.
003400* 17/08/94 VBC - 1.01 CATEGORY GATE ADDED ONCE THE GL CODER WENT
003500*                     LIVE - PREVIOUSLY ONLY THE FIELD AND RULES
003600*                     GATES EXISTED.
003700* 12/10/98 VBC - 1.02 YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
003800*                     PROGRAM, NO CHANGE REQUIRED.
003900* 06/01/26 VBC - 1.03 RE-HOSTED INTO THE PL8NN SUITE - FIXABLE-SET
004000*                     TEST REWRITTEN AS A TABLE LOOKUP INSTEAD OF
004100*                     SEVEN NESTED IFS, SAME RULE NAMES PL820 USES.
004200* 09/01/26 VBC - 1.04 REVIEW-REASON TEXT MOVED TO A TABLE LOOKUP, AND
004300*                     THE THREE POSTING GATES NOW ALSO CARRY A COMBINED
004400*                     X(3) VIEW FOR THE AUDIT TRACE DISPLAY ADDED
004500*                     UNDER UPSI-0.
004550* 21/01/26 VBC - 1.05 FIX - FIXABLE REASON WAS WRONGLY REQUIRING THE
004560*                     FIELD AND CATEGORY GATES TO BOTH BE CLEAN AS
004570*                     WELL AS A FIXABLE RULE FAILURE - A LOW-CONFIDENCE
004580*                     HEADER FIELD ON AN OTHERWISE FIXABLE INVOICE WAS
004590*                     SENDING IT TO MANUAL REVIEW INSTEAD OF FIXABLE.
004595*                     REASON NOW FOLLOWS WS-FIXABLE-FOUND ALONE, AS
004598*                     ALWAYS INTENDED - TKT PL-128.
004600*
004700**********************************************************
004800*
004900 ENVIRONMENT             DIVISION.
005000 COPY "ENVDIV.COB".
005100*
005200 DATA                    DIVISION.
005300 WORKING-STORAGE SECTION.
005400*
005500 77  PROG-NAME                PIC X(15) VALUE "PL830 (1.05)".
005600*
005700 01  WS-FIXABLE-LIST.
005800     03  FILLER                PIC X(20) VALUE "ARITH-BALANCE       ".
005900     03  FILLER                PIC X(20) VALUE "LINE-SUM-SUBTOT     ".
006000     03  FILLER                PIC X(20) VALUE "LINE-SUM-TAX        ".
006100     03  FILLER                PIC X(20) VALUE "DATE-FORMAT         ".
006200     03  FILLER                PIC X(20) VALUE "CURR-FORMAT         ".
006300     03  FILLER                PIC X(20) VALUE "TAX-COHERENCE       ".
006400     03  FILLER                PIC X(20) VALUE "ROUNDING            ".
006500 01  WS-FIXABLE-TABLE REDEFINES WS-FIXABLE-LIST.
006600     03  WS-FIXABLE-RULE        PIC X(20) OCCURS 7 TIMES
006700                                 INDEXED BY WS-FIX-IX.
006800*
006900 01  WS-GATE-WORK.
007000     03  WS-FIELD-GATE-OK       PIC X     VALUE "Y".
007100     03  WS-CATEGORY-GATE-OK    PIC X     VALUE "Y".
007200     03  WS-RULES-GATE-OK       PIC X     VALUE "Y".
007300     03  WS-FIXABLE-FOUND       PIC X     VALUE "N".
007400     03  FILLER                 PIC X(5).
007500*
007600*  WS-GATE-FLAGS-X LETS THE THREE POSTING GATES BE TESTED AND
007700*  DISPLAYED AS ONE THREE-BYTE STRING FOR THE UPSI-0 AUDIT TRACE,
007800*  INSTEAD OF A THREE-WAY AND CONDITION.
007900*
008000 01  WS-GATE-FLAGS-X REDEFINES WS-GATE-WORK.
008100     03  WS-GATE-FLAGS-3        PIC X(3).
008200     03  FILLER                 PIC X(6).
008300*
008400*  REVIEW REASON TEXT IS HELD AS A TWO-ENTRY TABLE, NOT TWO SEPARATE
008500*  LITERAL MOVES, SO A NEW REASON CAN BE ADDED HERE WITHOUT TOUCHING
008600*  THE LOGIC IN AA000-MAIN.
008700*
008800 01  WS-REASON-LIST.
008900     03  FILLER                 PIC X(8)  VALUE "FIXABLE ".
009000     03  FILLER                 PIC X(8)  VALUE "MANUAL  ".
009100 01  WS-REASON-TABLE REDEFINES WS-REASON-LIST.
009200     03  WS-REASON-TEXT         PIC X(8)  OCCURS 2 TIMES
009300                                 INDEXED BY WS-REASON-IX.
009400*
009500 01  WS-LOOP-WORK.
009600     03  WS-LOOP-LINE-IX        PIC 9(3)  COMP.
009700     03  WS-LOOP-FAIL-IX        PIC 9(2)  COMP.
009750     03  FILLER                 PIC X(4).
009800*
009900 LINKAGE SECTION.
010000*
010100 COPY "WSPLINV.COB".
010200 COPY "WSPLITM.COB".
010300 COPY "WSPLRFL.COB".
010400*
010500 01  LK-POSTING-STATUS          PIC X(12).
010600 01  LK-REVIEW-REASON           PIC X(8).
010700*
010800 PROCEDURE DIVISION USING PL-INVOICE-RECORD
010900                          PL-WORK-LINE-TABLE
011000                          PL-RULE-FAILURE-TABLE
011100                          LK-POSTING-STATUS
011200                          LK-REVIEW-REASON.
011300*
011400 AA000-MAIN                    SECTION.
011500*****************************************
011600*
011700     MOVE  SPACES TO LK-POSTING-STATUS LK-REVIEW-REASON.
011800     MOVE  "Y" TO WS-FIELD-GATE-OK WS-CATEGORY-GATE-OK
011900                  WS-RULES-GATE-OK.
012000     MOVE  "N" TO WS-FIXABLE-FOUND.
012100*
012200     PERFORM BB010-FIELD-CONFIDENCE-GATE.
012300     PERFORM BB020-CATEGORY-GATE.
012400     PERFORM BB030-RULES-GATE.
012500*
012600     IF    WS-FIELD-GATE-OK = "Y"
012700       AND WS-CATEGORY-GATE-OK = "Y"
012800       AND WS-RULES-GATE-OK = "Y"
012900           MOVE "AUTO-POSTED " TO LK-POSTING-STATUS
013000           MOVE SPACES         TO LK-REVIEW-REASON
013100           GO TO AA000-EXIT.
013200*
013300     IF    WS-RULES-GATE-OK = "N"
013400           PERFORM BB040-TEST-FIXABLE.
013500*
013600     MOVE  "NEEDS-REVIEW" TO LK-POSTING-STATUS.
013700     IF    WS-FIXABLE-FOUND = "Y"
014000           SET   WS-REASON-IX TO 1
014100     ELSE
014200           SET   WS-REASON-IX TO 2.
014300     MOVE  WS-REASON-TEXT (WS-REASON-IX) TO LK-REVIEW-REASON.
014400*
014500     IF    PL-RERUN
014600           DISPLAY "PL830 GATES " WS-GATE-FLAGS-3
014700                   " REASON "     LK-REVIEW-REASON.
014800*
014900 AA000-EXIT.
015000     GOBACK.
015100*
015200 BB010-FIELD-CONFIDENCE-GATE    SECTION.
015300*****************************************
015400*
015500*  ALL FIVE REQUIRED HEADER FIELD CONFIDENCES MUST BE AT LEAST
015600*  0.82.
015700*
015800     IF    PLI-FLD-CONF-NO     < .82
015900        OR PLI-FLD-CONF-DATE   < .82
016000        OR PLI-FLD-CONF-VENDOR < .82
016100        OR PLI-FLD-CONF-TOTAL  < .82
016200        OR PLI-FLD-CONF-CURR   < .82
016300           MOVE "N" TO WS-FIELD-GATE-OK.
016400*
016500 BB010-EXIT.
016600     EXIT SECTION.
016700*
016800 BB020-CATEGORY-GATE            SECTION.
016900*****************************************
017000*
017100*  EVERY LINE ITEM WITH A CATEGORY CONFIDENCE ABOVE ZERO MUST BE
017200*  AT LEAST 0.75. NO LINE ITEMS MEANS THE GATE PASSES.
017300*
017400     PERFORM CC010-TEST-ONE-LINE
017500         VARYING WS-LOOP-LINE-IX FROM 1 BY 1
017600         UNTIL   WS-LOOP-LINE-IX > PL-WRK-LINE-COUNT.
017700*
017800 BB020-EXIT.
017900     EXIT SECTION.
018000*
018100 CC010-TEST-ONE-LINE            SECTION.
018200*****************************************
018300*
018400     IF    PL-WRK-CAT-CONF (WS-LOOP-LINE-IX) > 0
018500       AND PL-WRK-CAT-CONF (WS-LOOP-LINE-IX) < .75
018600           MOVE "N" TO WS-CATEGORY-GATE-OK.
018700*
018800 CC010-EXIT.
018900     EXIT SECTION.
019000*
019100 BB030-RULES-GATE               SECTION.
019200*****************************************
019300*
019400*  PASSES ONLY WHEN PL820 LOGGED ZERO FAILURES.
019500*
019600     IF    PLF-FAILURE-COUNT > 0
019700           MOVE "N" TO WS-RULES-GATE-OK.
019800*
019900 BB030-EXIT.
020000     EXIT SECTION.
020100*
020200 BB040-TEST-FIXABLE              SECTION.
020300*****************************************
020400*
020500*  A REVIEW CASE IS "FIXABLE" WHEN AT LEAST ONE OF THE LOGGED
020600*  FAILURES HAS A RULE NAME ON THE FIXABLE LIST ABOVE.
020700*
020800     PERFORM CC020-TEST-ONE-FAILURE
020900         VARYING WS-LOOP-FAIL-IX FROM 1 BY 1
021000         UNTIL   WS-LOOP-FAIL-IX > PLF-FAILURE-COUNT
021100             OR  WS-FIXABLE-FOUND = "Y".
021200*
021300 BB040-EXIT.
021400     EXIT SECTION.
021500*
021600 CC020-TEST-ONE-FAILURE          SECTION.
021700*****************************************
021800*
021900     SET   PLF-IX TO WS-LOOP-FAIL-IX.
022000     PERFORM DD010-SCAN-FIXABLE-LIST
022100         VARYING WS-FIX-IX FROM 1 BY 1
022200         UNTIL   WS-FIX-IX > 7 OR WS-FIXABLE-FOUND = "Y".
022300*
022400 CC020-EXIT.
022500     EXIT SECTION.
022600*
022700 DD010-SCAN-FIXABLE-LIST         SECTION.
022800*****************************************
022900*
023000     IF    PLF-RULE-NAME (PLF-IX) = WS-FIXABLE-RULE (WS-FIX-IX)
023100           MOVE "Y" TO WS-FIXABLE-FOUND.
023200*
023300 DD010-EXIT.
023400     EXIT SECTION.
023500*
