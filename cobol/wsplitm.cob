000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR PURCHASE INVOICE  *
000400*         LINE-ITEM FILE                   *
000500*   SEQUENTIAL, ALIGNED WITH INVOICE-FILE  *
000600*   PLI-LINE-COUNT ITEMS FOLLOW EACH HEADER *
000700*******************************************
000800*  FILE SIZE 120 BYTES.
000900*
001000* 03/01/26 VBC - CREATED.
001100*
001200 01  PL-LINEITEM-RECORD.
001300     03  PLT-DESCRIPTION          PIC X(60).
001400     03  PLT-QUANTITY             PIC 9(5)V99.
001500*                                    ZERO = ABSENT.
001600     03  PLT-UNIT-PRICE           PIC S9(7)V99.
001700     03  PLT-TOTAL                PIC S9(9)V99.
001800     03  PLT-TAX-AMOUNT           PIC S9(7)V99.
001900     03  PLT-TAX-RATE             PIC 9(2)V99.
002000     03  FILLER                   PIC X(20).
002100*
002200*******************************************
002300*                                          *
002400*  WORKING COPY OF A LINE-ITEM, AUGMENTED  *
002500*  WITH THE CATEGORY-CLASSIFIER RESULT.    *
002600*  PL800 HOLDS ONE TABLE OF THESE PER       *
002700*  INVOICE WHILE IT IS BEING PROCESSED.    *
002800*                                          *
002900*******************************************
003000* 05/01/26 VBC - CREATED.
003100* 11/01/26 VBC - 1.01 RAISED MAX LINES 60 -> 200 AFTER PL-REV-044
003200*                     (SOME SCANNED INVOICES RUN LONG).
003300*
003400 01  PL-WORK-LINE-TABLE.
003500     03  PL-WRK-LINE-COUNT        PIC 9(3)     COMP.
003600     03  PL-WRK-LINE              OCCURS 200 TIMES
003700                                   INDEXED BY PL-WRK-IX.
003800         05  PL-WRK-DESCRIPTION   PIC X(60).
003900         05  PL-WRK-QUANTITY      PIC 9(5)V99.
004000         05  PL-WRK-UNIT-PRICE    PIC S9(7)V99.
004100         05  PL-WRK-TOTAL         PIC S9(9)V99.
004200         05  PL-WRK-TAX-AMOUNT    PIC S9(7)V99.
004300         05  PL-WRK-TAX-RATE      PIC 9(2)V99.
004400         05  PL-WRK-CAT-CODE      PIC X(15).
004500         05  PL-WRK-CAT-CONF      PIC 9V99.
004600         05  FILLER               PIC X(5).
004700*
