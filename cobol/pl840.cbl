000100**********************************************************
000200*                                                        *
000300*                FIELD PARSING UTILITY                    *
000400*        SUBPROGRAM OF THE PL INVOICE BATCH SUITE         *
000500*                                                        *
000600**********************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*
001000 PROGRAM-ID.              PL840.
001100 AUTHOR.                  VINCENT B COEN.
001200 INSTALLATION.            APPLEWOOD COMPUTERS.
001300 DATE-WRITTEN.            11/03/84.
001400 DATE-COMPILED.
001500 SECURITY.                COPYRIGHT (C) 1984, VINCENT BRYAN COEN.
001600*                          DISTRIBUTED UNDER THE GNU GENERAL
001700*                          PUBLIC LICENSE. SEE FILE COPYING.
001800*
001900*    REMARKS.             SIX-WAY UTILITY CALLED WITH WS-PROCESS-FUNC
002000*                         SET IN WS-CALLING-DATA TO PICK THE ENTRY -
002100*                         1 AMOUNT-PARSE, 2 DATE-PARSE, 3 PERCENT-
002200*                         PARSE, 4 CURRENCY-DETECT, 5 FIELD-CONFIDENCE,
002300*                         6 DUPLICATE-KEY-BUILD. ENTRIES 1-5 BELONG TO
002400*                         THE FRONT-END SCANNING STAGE (RAW OCR/EDI
002500*                         TEXT TO TYPED FIELDS) AND ARE NOT CALLED BY
002600*                         PL800, WHICH RECEIVES ALREADY-TYPED INVOICE
002700*                         RECORDS - THEY ARE CARRIED HERE SO THE SAME
002800*                         PARSING RULES SERVE THE INTAKE PROGRAMS WHEN
002900*                         THOSE ARE BUILT. ONLY ENTRY 6 IS ON PL800'S
003000*                         CALL CHAIN TODAY (EXPORTER'S DUPLICATE-KEY
003100*                         FIELD ROW).
003200*
003300*    CALLED MODULES.      NONE.
003400*    FILES USED.          NONE - WORKING STORAGE ONLY.
003500*
003600* CHANGES:
003700* 11/03/84 VBC - 1.00 CREATED FOR THE OLD EDI INTAKE CONVERTER.
003800* 19/07/90 VBC - 1.01 COMMA/PERIOD THOUSANDS LOGIC REWRITTEN AFTER
003900*                     THE EUROPEAN SUPPLIER FEED STARTED SENDING
004000*                     "1.234,56" STYLE AMOUNTS.
004100* 14/09/98 VBC - 1.02 YEAR 2000 REVIEW - DATE-PARSE ENTRY EXPANDED
004200*                     TO A 4-DIGIT CENTURY THROUGHOUT.
004300* 06/01/26 VBC - 1.03 RE-HOSTED INTO THE PL8NN SUITE - ADDED THE
004400*                     DUPLICATE-KEY-BUILD ENTRY (FUNCTION 6) FOR THE
004500*                     NEW INVOICE VALIDATION BATCH'S EXPORTER.
004550* 18/01/26 VBC - 1.04 FILLER PADDING ADDED TO THE WORK AREAS AND TO
004560*                     LK-PARM-BLOCK, MATCHING THE PAD NOW CARRIED
004570*                     BY PL860'S MIRROR OF THIS BLOCK.
004580* 20/01/26 VBC - 1.05 CURRENCY-DETECT ENTRY NOW CHECKS THE EURO,
004585*                     POUND AND YEN SYMBOLS AS WELL AS THE DOLLAR
004590*                     SIGN, AHEAD OF THE 3-LETTER CODE SCAN - TKT
004592*                     PL-127. CONDITION-NAMES ADDED UNDER THE
004594*                     FOUND/VALID/QUALITY-OK SWITCHES.
004600*
004700**********************************************************
004800*
004900 ENVIRONMENT             DIVISION.
005000 COPY "ENVDIV.COB".
005100*
005200 DATA                    DIVISION.
005300 WORKING-STORAGE SECTION.
005400*
005500 77  PROG-NAME                PIC X(15) VALUE "PL840 (1.05)".
005600*
005700 01  WS-AP-WORK.
005800     03  WS-AP-CLEAN              PIC X(20).
005900     03  WS-AP-CLEAN-LEN          PIC 99         COMP.
006000     03  WS-AP-COMMA-COUNT        PIC 9          COMP.
006100     03  WS-AP-PERIOD-COUNT       PIC 9          COMP.
006200     03  WS-AP-COMMA-POS          PIC 99         COMP.
006300     03  WS-AP-FINAL              PIC X(20).
006400     03  WS-AP-FINAL-LEN          PIC 99         COMP.
006500     03  WS-AP-SIGN               PIC X          VALUE "+".
006600     03  WS-AP-PER-POS            PIC 99         COMP.
006700     03  WS-AP-INT-PART           PIC X(9)       VALUE "000000000".
006800     03  WS-AP-DEC-PART           PIC X(2)       VALUE "00".
006900     03  WS-AP-DIGIT-SEEN         PIC X          VALUE "N".
007000     03  WS-AP-IX                PIC 99         COMP.
007100     03  WS-AP-CH                 PIC X.
007150     03  FILLER                   PIC X(4).
007200*
007300 01  WS-AP-COMPOSED               PIC 9(9)V99.
007400 01  WS-AP-COMPOSED-X REDEFINES WS-AP-COMPOSED
007500                                  PIC X(11).
007600*
007700 01  WS-DP-WORK.
007800     03  WS-DP-RAW                PIC X(20).
007900     03  WS-DP-SEP1               PIC X.
008000     03  WS-DP-SEP2               PIC X.
008100     03  WS-DP-CCYY               PIC 9(4)       VALUE ZERO.
008200     03  WS-DP-MM                 PIC 99         VALUE ZERO.
008300     03  WS-DP-DD                 PIC 99         VALUE ZERO.
008400     03  WS-DP-VALID              PIC X          VALUE "N".
008500     03  WS-DP-LEAP               PIC X          VALUE "N".
008600     03  WS-DP-MAX-DAY            PIC 99.
008700     03  WS-DP-TEMP               PIC 9(6)       COMP.
008800     03  WS-DP-REM4               PIC 99         COMP.
008900     03  WS-DP-REM100             PIC 99         COMP.
009000     03  WS-DP-REM400             PIC 999        COMP.
009050     03  FILLER                   PIC X(4).
009100*
009200 01  WS-DP-DAYS-LIT               PIC X(24) VALUE
009300     "312831303130313130313031".
009400 01  WS-DP-DAYS-TABLE REDEFINES WS-DP-DAYS-LIT.
009500     03  WS-DP-DIM                PIC 99 OCCURS 12 TIMES.
009600*
009700 01  WS-PP-WORK.
009800     03  WS-PP-PCT-POS             PIC 99        COMP.
009900     03  WS-PP-INT-PART            PIC X(2)      VALUE "00".
010000     03  WS-PP-DEC-PART            PIC X(2)      VALUE "00".
010100     03  WS-PP-PER-POS             PIC 99        COMP.
010200     03  WS-PP-IX                  PIC 99        COMP.
010250     03  FILLER                    PIC X(4).
010300*
010400 01  WS-PP-COMPOSED                PIC 99V99.
010500 01  WS-PP-COMPOSED-X REDEFINES WS-PP-COMPOSED
010600                                   PIC X(4).
010700*
010800 01  WS-CD-WORK.
010900     03  WS-CD-UPPER               PIC X(20).
011000     03  WS-CD-IX                  PIC 99        COMP.
011100     03  WS-CD-FOUND               PIC X         VALUE "N".
011120         88  WS-CD-FOUND-YES             VALUE "Y".
011140         88  WS-CD-FOUND-NO              VALUE "N".
011150     03  FILLER                    PIC X(4).
011200*
011300 01  WS-CD-WORD-LIST.
011400     03  WS-CD-WORD OCCURS 13 TIMES INDEXED BY WS-CD-WX.
011500         05  WS-CD-TEXT            PIC X(6).
011600         05  WS-CD-CODE            PIC X(3).
011700     03  FILLER                    PIC X(10).
011800*
011900 01  WS-FC-WORK.
012000     03  WS-FC-BEST-CONF           PIC 9V99      COMP-3.
012100     03  WS-FC-DIST-FACTOR         PIC 9V99      COMP-3.
012200     03  WS-FC-RESULT              PIC 9V99      COMP-3.
012250     03  FILLER                    PIC X(4).
012300*
012400 01  WS-DK-EDIT-TOTAL              PIC -9(9).99.
012500*
012600 LINKAGE SECTION.
012700*
012800 COPY "WSCALL.COB".
012900*
013000 01  LK-PARM-BLOCK.
013100     03  LK-RAW-TEXT               PIC X(20).
013200     03  LK-PARM-DISTANCE          PIC 9(4).
013300     03  LK-PARM-CONF-LABEL        PIC 9V99.
013400     03  LK-PARM-CONF-VALUE        PIC 9V99.
013500     03  LK-PARM-QUALITY-OK        PIC X.
013550         88  LK-PARM-QUALITY-GOOD      VALUE "Y".
013600     03  LK-DUPKEY-VENDOR          PIC X(30).
013700     03  LK-DUPKEY-INVNO           PIC X(20).
013800     03  LK-DUPKEY-DATE            PIC 9(8).
013900     03  LK-DUPKEY-TOTAL           PIC S9(9)V99.
014000     03  LK-RESULT-TEXT            PIC X(64).
014100     03  LK-RESULT-AMOUNT          PIC S9(9)V99.
014200     03  LK-RESULT-PERCENT         PIC 9(2)V99.
014300     03  LK-RESULT-DATE            PIC 9(8).
014400     03  LK-RESULT-CONF            PIC 9V99.
014500     03  LK-RESULT-VALID           PIC X.
014520         88  LK-RESULT-IS-VALID        VALUE "Y".
014550     03  FILLER                    PIC X(4).
014600*
014700 PROCEDURE DIVISION USING WS-CALLING-DATA
014800                          LK-PARM-BLOCK.
014900*
015000 AA000-MAIN                   SECTION.
015100*****************************************
015200*
015300     IF    WS-PROCESS-FUNC = 1
015400           PERFORM BB010-PARSE-AMOUNT
015500           GO TO AA000-EXIT.
015600     IF    WS-PROCESS-FUNC = 2
015700           PERFORM BB020-PARSE-DATE
015800           GO TO AA000-EXIT.
015900     IF    WS-PROCESS-FUNC = 3
016000           PERFORM BB030-PARSE-PERCENT
016100           GO TO AA000-EXIT.
016200     IF    WS-PROCESS-FUNC = 4
016300           PERFORM BB040-DETECT-CURRENCY
016400           GO TO AA000-EXIT.
016500     IF    WS-PROCESS-FUNC = 5
016600           PERFORM BB050-FIELD-CONFIDENCE
016700           GO TO AA000-EXIT.
016800     IF    WS-PROCESS-FUNC = 6
016900           PERFORM BB060-BUILD-DUP-KEY.
017000*
017100 AA000-EXIT.
017200     GOBACK.
017300*
017400 BB010-PARSE-AMOUNT            SECTION.
017500*****************************************
017600*
017700*  STRIPS EVERYTHING BUT DIGITS/COMMA/PERIOD/MINUS, THEN APPLIES
017800*  THE THOUSANDS-VS-DECIMAL COMMA RULE, THEN COMPOSES THE RESULT
017900*  VIA THE IMPLIED-DECIMAL REDEFINES BELOW.
018000*
018100     MOVE  SPACES  TO WS-AP-CLEAN WS-AP-FINAL.
018200     MOVE  ZERO    TO WS-AP-CLEAN-LEN WS-AP-COMMA-COUNT
018300                       WS-AP-PERIOD-COUNT.
018400     MOVE  "+"     TO WS-AP-SIGN.
018500     MOVE  "N"     TO WS-AP-DIGIT-SEEN.
018600     MOVE  "000000000" TO WS-AP-INT-PART.
018700     MOVE  "00"    TO WS-AP-DEC-PART.
018800*
018900     PERFORM CC010-AP-SCAN-RAW
019000         VARYING WS-AP-IX FROM 1 BY 1 UNTIL WS-AP-IX > 20.
019100*
019200     IF    WS-AP-DIGIT-SEEN NOT = "Y"
019300           MOVE "N" TO LK-RESULT-VALID
019400           MOVE ZERO TO LK-RESULT-AMOUNT
019500           GO TO BB010-EXIT.
019600*
019700     INSPECT WS-AP-CLEAN TALLYING WS-AP-COMMA-COUNT
019800         FOR ALL ",".
019900     INSPECT WS-AP-CLEAN TALLYING WS-AP-PERIOD-COUNT
020000         FOR ALL ".".
020100*
020200     IF    WS-AP-COMMA-COUNT > 0 AND WS-AP-PERIOD-COUNT > 0
020300           PERFORM CC020-AP-STRIP-COMMAS
020400     ELSE
020500     IF    WS-AP-COMMA-COUNT = 1
020600           PERFORM CC030-AP-TEST-LONE-COMMA
020700     ELSE
020800     IF    WS-AP-COMMA-COUNT > 1
020900           PERFORM CC020-AP-STRIP-COMMAS
021000     ELSE
021100           MOVE WS-AP-CLEAN TO WS-AP-FINAL
021200           MOVE WS-AP-CLEAN-LEN TO WS-AP-FINAL-LEN.
021300*
021400     PERFORM CC040-AP-SPLIT-SIGN.
021500     PERFORM CC050-AP-SPLIT-PERIOD.
021600*
021700     MOVE  WS-AP-INT-PART TO WS-AP-COMPOSED-X (1:9).
021800     MOVE  WS-AP-DEC-PART TO WS-AP-COMPOSED-X (10:2).
021900*
022000     IF    WS-AP-SIGN = "-"
022100           COMPUTE LK-RESULT-AMOUNT = ZERO - WS-AP-COMPOSED
022200     ELSE
022300           MOVE    WS-AP-COMPOSED TO LK-RESULT-AMOUNT.
022400     MOVE  "Y" TO LK-RESULT-VALID.
022500*
022600 BB010-EXIT.
022700     EXIT SECTION.
022800*
022900 CC010-AP-SCAN-RAW              SECTION.
023000*****************************************
023100*
023200     MOVE  LK-RAW-TEXT (WS-AP-IX:1) TO WS-AP-CH.
023300     IF    WS-AP-CH IS NUMERIC
023400        OR WS-AP-CH = "," OR WS-AP-CH = "." OR WS-AP-CH = "-"
023500           ADD 1 TO WS-AP-CLEAN-LEN
023600           MOVE WS-AP-CH TO WS-AP-CLEAN (WS-AP-CLEAN-LEN:1)
023700           IF WS-AP-CH IS NUMERIC
023800              MOVE "Y" TO WS-AP-DIGIT-SEEN.
023900*
024000 CC010-EXIT.
024100     EXIT SECTION.
024200*
024300 CC020-AP-STRIP-COMMAS          SECTION.
024400*****************************************
024500*
024600     MOVE  ZERO TO WS-AP-FINAL-LEN.
024700     PERFORM DD010-AP-COPY-NON-COMMA
024800         VARYING WS-AP-IX FROM 1 BY 1 UNTIL WS-AP-IX > WS-AP-CLEAN-LEN.
024900*
025000 CC020-EXIT.
025100     EXIT SECTION.
025200*
025300 DD010-AP-COPY-NON-COMMA        SECTION.
025400*****************************************
025500*
025600     IF    WS-AP-CLEAN (WS-AP-IX:1) NOT = ","
025700           ADD 1 TO WS-AP-FINAL-LEN
025800           MOVE WS-AP-CLEAN (WS-AP-IX:1)
025900                          TO WS-AP-FINAL (WS-AP-FINAL-LEN:1).
026000*
026100 DD010-EXIT.
026200     EXIT SECTION.
026300*
026400 CC030-AP-TEST-LONE-COMMA       SECTION.
026500*****************************************
026600*
026700*  ONE COMMA, NO PERIOD - COMMA IS THE DECIMAL POINT WHEN AT MOST
026800*  TWO DIGITS FOLLOW IT, OTHERWISE IT IS A THOUSANDS SEPARATOR.
026900*
027000     MOVE  ZERO TO WS-AP-COMMA-POS.
027100     PERFORM DD020-AP-FIND-COMMA
027200         VARYING WS-AP-IX FROM 1 BY 1 UNTIL WS-AP-IX > WS-AP-CLEAN-LEN.
027300*
027400     IF    WS-AP-CLEAN-LEN - WS-AP-COMMA-POS <= 2
027500           MOVE WS-AP-CLEAN TO WS-AP-FINAL
027600           MOVE "." TO WS-AP-FINAL (WS-AP-COMMA-POS:1)
027700           MOVE WS-AP-CLEAN-LEN TO WS-AP-FINAL-LEN
027800     ELSE
027900           PERFORM CC020-AP-STRIP-COMMAS.
028000*
028100 CC030-EXIT.
028200     EXIT SECTION.
028300*
028400 DD020-AP-FIND-COMMA            SECTION.
028500*****************************************
028600*
028700     IF    WS-AP-COMMA-POS = ZERO
028800       AND WS-AP-CLEAN (WS-AP-IX:1) = ","
028900           MOVE WS-AP-IX TO WS-AP-COMMA-POS.
029000*
029100 DD020-EXIT.
029200     EXIT SECTION.
029300*
029400 CC040-AP-SPLIT-SIGN            SECTION.
029500*****************************************
029600*
029700     IF    WS-AP-FINAL (1:1) = "-"
029800           MOVE "-" TO WS-AP-SIGN
029900           MOVE WS-AP-FINAL TO WS-AP-CLEAN
030000           MOVE WS-AP-CLEAN (2:19) TO WS-AP-FINAL (1:19)
030100           SUBTRACT 1 FROM WS-AP-FINAL-LEN.
030200*
030300 CC040-EXIT.
030400     EXIT SECTION.
030500*
030600 CC050-AP-SPLIT-PERIOD          SECTION.
030700*****************************************
030800*
030900     MOVE  ZERO TO WS-AP-PER-POS.
031000     PERFORM DD030-AP-FIND-PERIOD
031100         VARYING WS-AP-IX FROM 1 BY 1 UNTIL WS-AP-IX > WS-AP-FINAL-LEN.
031200*
031300     MOVE  "000000000" TO WS-AP-INT-PART.
031400     MOVE  "00"         TO WS-AP-DEC-PART.
031500*
031600     IF    WS-AP-PER-POS = ZERO
031700           IF WS-AP-FINAL-LEN > 9
031800              MOVE WS-AP-FINAL (WS-AP-FINAL-LEN - 8:9)
031900                                TO WS-AP-INT-PART
032000           ELSE
032100              MOVE WS-AP-FINAL (1:WS-AP-FINAL-LEN)
032200                      TO WS-AP-INT-PART (10 - WS-AP-FINAL-LEN:WS-AP-FINAL-LEN)
032300     ELSE
032400           IF WS-AP-PER-POS - 1 > 9
032500              MOVE WS-AP-FINAL (WS-AP-PER-POS - 9:9) TO WS-AP-INT-PART
032600           ELSE
032700              MOVE WS-AP-FINAL (1:WS-AP-PER-POS - 1)
032800                 TO WS-AP-INT-PART (11 - WS-AP-PER-POS:WS-AP-PER-POS - 1)
032900           IF WS-AP-FINAL-LEN - WS-AP-PER-POS >= 2
033000              MOVE WS-AP-FINAL (WS-AP-PER-POS + 1:2) TO WS-AP-DEC-PART
033100           ELSE
033200           IF WS-AP-FINAL-LEN - WS-AP-PER-POS = 1
033300              MOVE WS-AP-FINAL (WS-AP-PER-POS + 1:1) TO WS-AP-DEC-PART (1:1).
033400*
033500 CC050-EXIT.
033600     EXIT SECTION.
033700*
033800 DD030-AP-FIND-PERIOD           SECTION.
033900*****************************************
034000*
034100     IF    WS-AP-PER-POS = ZERO
034200       AND WS-AP-FINAL (WS-AP-IX:1) = "."
034300           MOVE WS-AP-IX TO WS-AP-PER-POS.
034400*
034500 DD030-EXIT.
034600     EXIT SECTION.
034700*
034800 BB020-PARSE-DATE               SECTION.
034900*****************************************
035000*
035100*  ACCEPTS YYYY-MM-DD, DD/MM/YYYY, DD-MM-YYYY, DD.MM.YYYY.
035200*
035300     MOVE  LK-RAW-TEXT TO WS-DP-RAW.
035400     MOVE  ZERO TO WS-DP-CCYY WS-DP-MM WS-DP-DD.
035500     MOVE  "N" TO WS-DP-VALID.
035600     MOVE  WS-DP-RAW (5:1) TO WS-DP-SEP1.
035700*
035800     IF    WS-DP-SEP1 = "-" AND WS-DP-RAW (1:4) IS NUMERIC
035900           MOVE WS-DP-RAW (1:4) TO WS-DP-CCYY
036000           MOVE WS-DP-RAW (6:2) TO WS-DP-MM
036100           MOVE WS-DP-RAW (9:2) TO WS-DP-DD
036200     ELSE
036300           MOVE WS-DP-RAW (3:1) TO WS-DP-SEP1
036400           MOVE WS-DP-RAW (6:1) TO WS-DP-SEP2
036500           IF (WS-DP-SEP1 = "/" OR WS-DP-SEP1 = "-" OR WS-DP-SEP1 = ".")
036600              AND WS-DP-SEP1 = WS-DP-SEP2
036700              MOVE WS-DP-RAW (1:2) TO WS-DP-DD
036800              MOVE WS-DP-RAW (4:2) TO WS-DP-MM
036900              MOVE WS-DP-RAW (7:4) TO WS-DP-CCYY.
037000*
037100     PERFORM CC060-DP-VALIDATE.
037200     IF    WS-DP-VALID = "Y"
037300           COMPUTE LK-RESULT-DATE =
037400               WS-DP-CCYY * 10000 + WS-DP-MM * 100 + WS-DP-DD
037500           MOVE "Y" TO LK-RESULT-VALID
037600     ELSE
037700           MOVE ZERO TO LK-RESULT-DATE
037800           MOVE "N"  TO LK-RESULT-VALID.
037900*
038000 BB020-EXIT.
038100     EXIT SECTION.
038200*
038300 CC060-DP-VALIDATE              SECTION.
038400*****************************************
038500*
038600     MOVE  "N" TO WS-DP-VALID.
038700     IF    WS-DP-MM < 1 OR WS-DP-MM > 12
038800           GO TO CC060-EXIT.
038900     PERFORM DD040-DP-TEST-LEAP.
039000     MOVE  WS-DP-DIM (WS-DP-MM) TO WS-DP-MAX-DAY.
039100     IF    WS-DP-MM = 2 AND WS-DP-LEAP = "Y"
039200           MOVE 29 TO WS-DP-MAX-DAY.
039300     IF    WS-DP-DD >= 1 AND WS-DP-DD <= WS-DP-MAX-DAY
039400           MOVE "Y" TO WS-DP-VALID.
039500*
039600 CC060-EXIT.
039700     EXIT SECTION.
039800*
039900 DD040-DP-TEST-LEAP             SECTION.
040000*****************************************
040100*
040200     MOVE  "N" TO WS-DP-LEAP.
040300     DIVIDE WS-DP-CCYY BY 4   GIVING WS-DP-TEMP REMAINDER WS-DP-REM4.
040400     DIVIDE WS-DP-CCYY BY 100 GIVING WS-DP-TEMP REMAINDER WS-DP-REM100.
040500     DIVIDE WS-DP-CCYY BY 400 GIVING WS-DP-TEMP REMAINDER WS-DP-REM400.
040600     IF    (WS-DP-REM4 = ZERO AND WS-DP-REM100 NOT = ZERO)
040700        OR  WS-DP-REM400 = ZERO
040800           MOVE "Y" TO WS-DP-LEAP.
040900*
041000 DD040-EXIT.
041100     EXIT SECTION.
041200*
041300 BB030-PARSE-PERCENT            SECTION.
041400*****************************************
041500*
041600*  A NUMERIC TOKEN IMMEDIATELY FOLLOWED BY '%'.
041700*
041800     MOVE  ZERO TO WS-PP-PCT-POS.
041900     PERFORM DD050-PP-FIND-PCT
042000         VARYING WS-PP-IX FROM 1 BY 1 UNTIL WS-PP-IX > 20.
042100*
042200     IF    WS-PP-PCT-POS < 3
042300           MOVE "N" TO LK-RESULT-VALID
042400           MOVE ZERO TO LK-RESULT-PERCENT
042500           GO TO BB030-EXIT.
042600*
042700     MOVE  ZERO TO WS-PP-PER-POS.
042800     PERFORM DD060-PP-FIND-PERIOD
042900         VARYING WS-PP-IX FROM 1 BY 1 UNTIL WS-PP-IX > WS-PP-PCT-POS.
043000*
043100     MOVE  "00" TO WS-PP-INT-PART WS-PP-DEC-PART.
043200     IF    WS-PP-PER-POS = ZERO
043300           MOVE LK-RAW-TEXT (WS-PP-PCT-POS - 2:2) TO WS-PP-INT-PART
043400     ELSE
043500           MOVE LK-RAW-TEXT (WS-PP-PER-POS - 2:2) TO WS-PP-INT-PART
043600           MOVE LK-RAW-TEXT (WS-PP-PER-POS + 1:2) TO WS-PP-DEC-PART.
043700*
043800     MOVE  WS-PP-INT-PART TO WS-PP-COMPOSED-X (1:2).
043900     MOVE  WS-PP-DEC-PART TO WS-PP-COMPOSED-X (3:2).
044000     MOVE  WS-PP-COMPOSED TO LK-RESULT-PERCENT.
044100     MOVE  "Y" TO LK-RESULT-VALID.
044200*
044300 BB030-EXIT.
044400     EXIT SECTION.
044500*
044600 DD050-PP-FIND-PCT              SECTION.
044700*****************************************
044800*
044900     IF    WS-PP-PCT-POS = ZERO AND LK-RAW-TEXT (WS-PP-IX:1) = "%"
045000           MOVE WS-PP-IX TO WS-PP-PCT-POS.
045100*
045200 DD050-EXIT.
045300     EXIT SECTION.
045400*
045500 DD060-PP-FIND-PERIOD           SECTION.
045600*****************************************
045700*
045800     IF    WS-PP-PER-POS = ZERO AND LK-RAW-TEXT (WS-PP-IX:1) = "."
045900           MOVE WS-PP-IX TO WS-PP-PER-POS.
046000*
046100 DD060-EXIT.
046200     EXIT SECTION.
046300*
046400 BB040-DETECT-CURRENCY          SECTION.
046500*****************************************
046600*
046700*  CHECKS THE DOLLAR, EURO, POUND AND YEN SYMBOLS FIRST, THEN
046800*  SCANS THE UPPER-CASED TEXT FOR A KNOWN 3-LETTER CODE WORD.
046900*  A SYMBOL HIT OR A TABLE HIT SCORES CONFIDENCE 0.90; NO HIT
047000*  DEFAULTS TO EUR, CONFIDENCE 0.10.
047100*
047400     MOVE  LK-RAW-TEXT TO WS-CD-UPPER.
047500     INSPECT WS-CD-UPPER CONVERTING
047600         "abcdefghijklmnopqrstuvwxyz" TO
047700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
047800*
047900     MOVE  "EUR   EUR"  TO WS-CD-WORD (1).
048000     MOVE  "USD   USD"  TO WS-CD-WORD (2).
048100     MOVE  "GBP   GBP"  TO WS-CD-WORD (3).
048200     MOVE  "JPY   JPY"  TO WS-CD-WORD (4).
048300     MOVE  "SAR   SAR"  TO WS-CD-WORD (5).
048400     MOVE  "AED   AED"  TO WS-CD-WORD (6).
048500     MOVE  "EGP   EGP"  TO WS-CD-WORD (7).
048600     MOVE  "QAR   QAR"  TO WS-CD-WORD (8).
048700     MOVE  "KWD   KWD"  TO WS-CD-WORD (9).
048800     MOVE  "BHD   BHD"  TO WS-CD-WORD (10).
048900     MOVE  "RIYAL SAR"  TO WS-CD-WORD (11).
049000     MOVE  "DIRHAMAED"  TO WS-CD-WORD (12).
049100     MOVE  "DINAR KWD"  TO WS-CD-WORD (13).
049200*
049300     MOVE  "N" TO WS-CD-FOUND.
049400     MOVE  "EUR" TO LK-RESULT-TEXT (1:3).
049500     MOVE  .10   TO LK-RESULT-CONF.
049600*
049700     IF    WS-CD-UPPER (1:1) = "$"
049800           MOVE "USD" TO LK-RESULT-TEXT (1:3)
049900           MOVE .90   TO LK-RESULT-CONF
050000           MOVE "Y"   TO WS-CD-FOUND.
050010*
050020     IF    WS-CD-FOUND-NO AND WS-CD-UPPER (1:1) = "€"
050030           MOVE "EUR" TO LK-RESULT-TEXT (1:3)
050040           MOVE .90   TO LK-RESULT-CONF
050050           MOVE "Y"   TO WS-CD-FOUND.
050060*
050070     IF    WS-CD-FOUND-NO AND WS-CD-UPPER (1:1) = "£"
050080           MOVE "GBP" TO LK-RESULT-TEXT (1:3)
050090           MOVE .90   TO LK-RESULT-CONF
050095           MOVE "Y"   TO WS-CD-FOUND.
050096*
050097     IF    WS-CD-FOUND-NO AND WS-CD-UPPER (1:1) = "¥"
050098           MOVE "JPY" TO LK-RESULT-TEXT (1:3)
050099           MOVE .90   TO LK-RESULT-CONF
050100           MOVE "Y"   TO WS-CD-FOUND.
050101*
050200     IF    WS-CD-FOUND-NO
050300           PERFORM DD070-CD-SCAN-WORDS
050400               VARYING WS-CD-WX FROM 1 BY 1 UNTIL
050500               WS-CD-WX > 13 OR WS-CD-FOUND-YES.
050600*
050700     MOVE  "Y" TO LK-RESULT-VALID.
050800*
050900 BB040-EXIT.
051000     EXIT SECTION.
051100*
051200 DD070-CD-SCAN-WORDS            SECTION.
051300*****************************************
051400*
051500     IF    WS-CD-UPPER (1:6) = WS-CD-TEXT (WS-CD-WX)
051600           MOVE WS-CD-CODE (WS-CD-WX) TO LK-RESULT-TEXT (1:3)
051700           MOVE .90 TO LK-RESULT-CONF
051800           MOVE "Y" TO WS-CD-FOUND.
051900*
052000 DD070-EXIT.
052100     EXIT SECTION.
052200*
052300 BB050-FIELD-CONFIDENCE         SECTION.
052400*****************************************
052500*
052600*  MIN(LABEL,VALUE) X DISTANCE-FACTOR X 0.80 X QUALITY-FACTOR,
052700*  CLAMPED TO 0.00 - 1.00. DISTANCE-FACTOR = MAX(0.10,1-DIST/500).
052800*
052900     IF    LK-PARM-CONF-LABEL < LK-PARM-CONF-VALUE
053000           MOVE LK-PARM-CONF-LABEL TO WS-FC-BEST-CONF
053100     ELSE
053200           MOVE LK-PARM-CONF-VALUE TO WS-FC-BEST-CONF.
053300*
053400     COMPUTE WS-FC-DIST-FACTOR ROUNDED =
053500         1 - (LK-PARM-DISTANCE / 500).
053600     IF    WS-FC-DIST-FACTOR < .10
053700           MOVE .10 TO WS-FC-DIST-FACTOR.
053800*
053900     IF    LK-PARM-QUALITY-GOOD
054000           COMPUTE WS-FC-RESULT ROUNDED =
054100               WS-FC-BEST-CONF * WS-FC-DIST-FACTOR * .80 * 1.00
054200     ELSE
054300           COMPUTE WS-FC-RESULT ROUNDED =
054400               WS-FC-BEST-CONF * WS-FC-DIST-FACTOR * .80 * .30.
054500*
054600     IF    WS-FC-RESULT > 1
054700           MOVE 1 TO WS-FC-RESULT.
054800     IF    WS-FC-RESULT < 0
054900           MOVE 0 TO WS-FC-RESULT.
055000*
055100     MOVE  WS-FC-RESULT TO LK-RESULT-CONF.
055200     MOVE  "Y" TO LK-RESULT-VALID.
055300*
055400 BB050-EXIT.
055500     EXIT SECTION.
055600*
055700 BB060-BUILD-DUP-KEY            SECTION.
055800*****************************************
055900*
056000*  CONCATENATES VENDOR | INVOICE-NO | DATE | GRAND-TOTAL INTO
056100*  LK-RESULT-TEXT. PL800 COMPARES THIS STRING AGAINST THE KEYS
056200*  SEEN EARLIER IN THE RUN TO FLAG A DUPLICATE INVOICE - NO
056300*  HASHING IS DONE HERE, JUST THE RAW KEY CONTENT - TKT PL-119.
056400*
056500     MOVE  SPACES TO LK-RESULT-TEXT.
056600     MOVE  LK-DUPKEY-TOTAL TO WS-DK-EDIT-TOTAL.
056700*
056800     STRING LK-DUPKEY-VENDOR  DELIMITED BY SIZE
056900            "|"               DELIMITED BY SIZE
057000            LK-DUPKEY-INVNO   DELIMITED BY SIZE
057100            "|"               DELIMITED BY SIZE
057200            LK-DUPKEY-DATE    DELIMITED BY SIZE
057300            "|"               DELIMITED BY SIZE
057400            WS-DK-EDIT-TOTAL  DELIMITED BY SIZE
057500       INTO LK-RESULT-TEXT.
057600*
057700     MOVE  "Y" TO LK-RESULT-VALID.
057800*
057900 BB060-EXIT.
058000     EXIT SECTION.
058100*
