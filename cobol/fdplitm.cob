000100* 03/01/26 VBC - CREATED.
000200 FD  LINEITEM-FILE
000300     RECORDING MODE IS F
000400     LABEL RECORDS ARE STANDARD
000500     RECORD CONTAINS 120 CHARACTERS.
000600 01  PL-LINEITEM-RECORD.
000700     03  PLT-DESCRIPTION          PIC X(60).
000800     03  PLT-QUANTITY             PIC 9(5)V99.
000900     03  PLT-UNIT-PRICE           PIC S9(7)V99.
001000     03  PLT-TOTAL                PIC S9(9)V99.
001100     03  PLT-TAX-AMOUNT           PIC S9(7)V99.
001200     03  PLT-TAX-RATE             PIC 9(2)V99.
001300     03  FILLER                   PIC X(20).
