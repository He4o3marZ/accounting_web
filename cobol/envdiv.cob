000100*****************************************************
000200*                                                    *
000300*   Standard Environment Division Entries           *
000400*   Shared by all Purchase Ledger invoice batch progs *
000500*                                                    *
000600*****************************************************
000700* 05/01/26 VBC - CREATED FOR PL8NN SUITE, LIFTED FROM THE
000800*                HOUSE ENVDIV.COB PATTERN USED SALES/STOCK
000900*                SIDE, TRIMMED TO WHAT A BATCH-ONLY
001000*                PROGRAM NEEDS (NO CRT/PRINTER CLASS TESTS
001100*                THE SCREEN MODULES CARRY).
001200*
001300 CONFIGURATION           SECTION.
001400 SOURCE-COMPUTER.        IBM-PC-COMPATIBLE.
001500 OBJECT-COMPUTER.        IBM-PC-COMPATIBLE.
001600 SPECIAL-NAMES.
001700     CLASS PL-NUMERIC-CLASS IS "0123456789"
001800     CLASS PL-ALPHA-CLASS   IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001900     C01 IS TOP-OF-FORM
002000     UPSI-0 ON STATUS IS PL-RERUN
002100         OFF STATUS IS PL-NOT-RERUN.
