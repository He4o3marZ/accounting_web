000100* 16/01/26 VBC - CREATED.
000200 FD  REPORT-FILE
000300     RECORDING MODE IS F
000400     LABEL RECORDS ARE STANDARD
000500     RECORD CONTAINS 132 CHARACTERS.
000600 01  PL-REPORT-LINE           PIC X(132).
