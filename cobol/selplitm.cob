000100* 03/01/26 VBC - CREATED.
000200     SELECT LINEITEM-FILE ASSIGN TO "LINEITEM-FILE"
000300         ORGANIZATION IS SEQUENTIAL
000400         FILE STATUS IS PL-ITM-STATUS.
