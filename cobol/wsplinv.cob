000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR PURCHASE INVOICE  *
000400*           HEADER FILE                    *
000500*     SEQUENTIAL, IN INVOICE SEQUENCE       *
000600*******************************************
000700*  FILE SIZE 250 BYTES.
000800*
000900* 03/01/26 VBC - CREATED.
001000* 09/01/26 VBC - 1.01 ADDED DUP-KEY-FLAG SO THE RULES ENGINE CAN
001050*                     CARRY THE DUPLICATE-INVOICE RESULT ON THE
001060*                     HEADER ITSELF - TKT PL-119.
001100* 14/01/26 VBC - 1.02 CONFIDENCE FIELDS WIDENED FROM 9V9 TO 9V99
001200*                     TO MATCH EXTRACTOR OUTPUT - TKT PL-118.
001250* 20/01/26 VBC - 1.03 CONDITION-NAMES ADDED UNDER DUP-KEY-FLAG SO
001260*                     PL820 DOES NOT NEED ITS OWN "Y"/"N" LITERAL
001270*                     - TKT PL-126.
001300*
001400 01  PL-INVOICE-RECORD.
001500     03  PLI-INVOICE-NO          PIC X(20).
001600     03  PLI-INVOICE-DATE        PIC 9(8).
001700*                                    CCYYMMDD, ZERO = MISSING.
001800     03  PLI-DUE-DATE             PIC 9(8).
001900*                                    CCYYMMDD, ZERO = ABSENT.
002000     03  PLI-VENDOR-NAME          PIC X(30).
002100     03  PLI-CURRENCY             PIC X(3).
002200*                                    ISO 4217 CODE.
002300     03  PLI-SUBTOTAL             PIC S9(9)V99.
002400     03  PLI-TAX-AMOUNT           PIC S9(9)V99.
002500     03  PLI-TAX-RATE             PIC 9(2)V99.
002600*                                    PERCENT, EG 15.00.
002700     03  PLI-DISCOUNT             PIC S9(9)V99.
002800     03  PLI-SHIPPING             PIC S9(9)V99.
002900     03  PLI-GRAND-TOTAL          PIC S9(9)V99.
003000     03  PLI-LINE-COUNT           PIC 9(3).
003100*                                    NO. OF LINE-ITEMS TO FOLLOW
003200*                                    ON LINEITEM-FILE.
003300     03  PLI-FLD-CONF-NO          PIC 9V99.
003400     03  PLI-FLD-CONF-DATE        PIC 9V99.
003500     03  PLI-FLD-CONF-VENDOR      PIC 9V99.
003600     03  PLI-FLD-CONF-TOTAL       PIC 9V99.
003700     03  PLI-FLD-CONF-CURR        PIC 9V99.
003800     03  PLI-DUP-KEY-FLAG         PIC X(1).
003850         88  PLI-DUP-KEY-FOUND        VALUE "Y".
003860         88  PLI-DUP-KEY-NOT-FOUND    VALUE "N".
003900*                                    Y = DUPLICATE KEY PRESENT.
004000     03  FILLER                   PIC X(103).
004100*
