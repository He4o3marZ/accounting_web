000100**********************************************************
000200*                                                        *
000300*           GL EXPENSE CATEGORY CLASSIFIER               *
000400*        SUBPROGRAM OF THE PL INVOICE BATCH SUITE         *
000500*                                                        *
000600**********************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*
001000 PROGRAM-ID.              PL810.
001100 AUTHOR.                  VINCENT B COEN.
001200 INSTALLATION.            APPLEWOOD COMPUTERS.
001300 DATE-WRITTEN.            02/19/88.
001400 DATE-COMPILED.
001500 SECURITY.                COPYRIGHT (C) 1988, VINCENT BRYAN COEN.
001600*                          DISTRIBUTED UNDER THE GNU GENERAL
001700*                          PUBLIC LICENSE. SEE FILE COPYING.
001800*
001900*    REMARKS.             MATCHES A LINE-ITEM DESCRIPTION AGAINST
002000*                         THE 17-CATEGORY KEYWORD TABLE IN
002100*                         WSPLCAT.COB AND RETURNS A CATEGORY CODE
002200*                         AND A CONFIDENCE, PER THE SCORING LADDER
002300*                         - BOTH KEYWORD GROUPS HIT = 1.00, ONE
002400*                         GROUP HIT = 0.50, NO HIT = OTHER/0.10,
002500*                         BLANK DESCRIPTION = OTHER/0.00.
002600*
002700*    CALLED MODULES.      NONE.
002800*    FILES USED.          NONE - WORKING STORAGE TABLE ONLY.
002900*
003000* CHANGES:
003100* 02/19/88 VBC - 1.00 CREATED - SPLIT OUT OF THE OLD POSTING
003200*                     PROGRAM SO THE EXPENSE CODER CAN BE
003300*                     RE-USED BY THE MANUAL-ENTRY SCREENS
003400*                     WITHOUT PULLING IN THE WHOLE POSTING RUN.
003500* 07/22/91 VBC - 1.01 KEYWORD TABLE RE-BUILT AFTER THE CHART OF
003600*                     ACCOUNTS RENUMBERING - CODES NOW MATCH
003700*                     THE NEW GL ACCOUNT RANGES.
003800* 03/04/99 VBC - 1.02 YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
003900*                     PROGRAM, NO CHANGE REQUIRED.
004000* 06/01/26 VBC - 1.03 RE-HOSTED INTO THE PL8NN SUITE FOR THE NEW
004100*                     INVOICE VALIDATION BATCH - CALLING LINKAGE
004200*                     CHANGED FROM THE OLD GL-CODE/GL-NAME PAIR
004300*                     TO THE CATEGORY-CODE/CONFIDENCE PAIR NOW
004400*                     RETURNED TO THE AUTO-POSTING DECISION.
004500* 13/01/26 VBC - 1.04 FIX - EMPTY DESCRIPTION NOW TESTED BEFORE
004600*                     THE SCAN LOOP RATHER THAN SCORING ZERO ON
004700*                     EVERY CATEGORY AND PICKING UP OTHER BY
004800*                     ACCIDENT - PL-REQ-014.
004900* 18/01/26 VBC - 1.05 CONFIDENCE BAND TRACE ADDED UNDER UPSI-0 FOR
005000*                     THE CLASSIFIER TUNING WORK - PL-REQ-035.
005100*
005200**********************************************************
005300*
005400 ENVIRONMENT             DIVISION.
005500 COPY "ENVDIV.COB".
005600*
005700 DATA                    DIVISION.
005800 WORKING-STORAGE SECTION.
005900*
006000 77  PROG-NAME                PIC X(15) VALUE "PL810 (1.05)".
006100*
006200 COPY "WSPLCAT.COB".
006300*
006400 01  WS-SCAN-DATA.
006500     03  WS-DESC-UPPER        PIC X(60).
006600     03  WS-BEST-CODE         PIC X(15).
006700     03  WS-BEST-SCORE        PIC 9V99        COMP-3.
006800     03  WS-THIS-SCORE        PIC 9V99        COMP-3.
006900     03  WS-GRP1-HIT          PIC 9           COMP.
007000     03  WS-GRP2-HIT          PIC 9           COMP.
007100     03  WS-SCAN-WORD         PIC X(15).
007200     03  WS-SCAN-LEN          PIC 99          COMP.
007300     03  WS-SCAN-POS          PIC 99          COMP.
007400     03  WS-SCAN-LIMIT        PIC 99          COMP.
007500     03  WS-FOUND-FLAG        PIC X.
007600     03  FILLER               PIC X(5).
007700*
007800*  TEXT FOR THE UPSI-0 CONFIDENCE-BAND TRACE DISPLAY, KEYED BY
007900*  WHICH RUNG OF THE SCORING LADDER THE BEST MATCH LANDED ON.
008000*
008100 01  WS-BAND-LIST.
008200     03  FILLER               PIC X(4)  VALUE "HIGH".
008300     03  FILLER               PIC X(4)  VALUE "MED ".
008400     03  FILLER               PIC X(4)  VALUE "LOW ".
008500 01  WS-BAND-TABLE REDEFINES WS-BAND-LIST.
008600     03  WS-BAND-TEXT         PIC X(4)  OCCURS 3 TIMES
008700                               INDEXED BY WS-BAND-IX.
008800*
008900 LINKAGE SECTION.
009000*
009100 01  LK-DESCRIPTION           PIC X(60).
009200 01  LK-CATEGORY-CODE         PIC X(15).
009300 01  LK-CATEGORY-CONFIDENCE   PIC 9V99.
009400*
009500 PROCEDURE DIVISION USING LK-DESCRIPTION
009600                          LK-CATEGORY-CODE
009700                          LK-CATEGORY-CONFIDENCE.
009800*
009900 AA000-MAIN                   SECTION.
010000*****************************************
010100*
010200     MOVE  LK-DESCRIPTION   TO WS-DESC-UPPER.
010300     INSPECT WS-DESC-UPPER CONVERTING
010400         "abcdefghijklmnopqrstuvwxyz" TO
010500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
010600*
010700     IF    WS-DESC-UPPER = SPACES
010800           MOVE "OTHER          " TO LK-CATEGORY-CODE
010900           MOVE ZERO              TO LK-CATEGORY-CONFIDENCE
011000           GO TO AA000-EXIT.
011100*
011200     MOVE  "OTHER          "  TO WS-BEST-CODE.
011300     MOVE  ZERO               TO WS-BEST-SCORE.
011400*
011500     PERFORM DD010-SCAN-CATEGORIES
011600         VARYING PL-CAT-IX FROM 1 BY 1
011700         UNTIL   PL-CAT-IX > 16.
011800*
011900     IF    WS-BEST-SCORE > .70
012000           MOVE WS-BEST-CODE  TO LK-CATEGORY-CODE
012100           MOVE WS-BEST-SCORE TO LK-CATEGORY-CONFIDENCE
012200           SET  WS-BAND-IX    TO 1
012300     ELSE
012400     IF    WS-BEST-SCORE > .30
012500           MOVE WS-BEST-CODE  TO LK-CATEGORY-CODE
012600           MOVE WS-BEST-SCORE TO LK-CATEGORY-CONFIDENCE
012700           SET  WS-BAND-IX    TO 2
012800     ELSE
012900           MOVE "OTHER          " TO LK-CATEGORY-CODE
013000           MOVE .10               TO LK-CATEGORY-CONFIDENCE
013100           SET  WS-BAND-IX    TO 3.
013200*
013300     IF    PL-RERUN
013400           DISPLAY "PL810 BAND " WS-BAND-TEXT (WS-BAND-IX)
013500                   " CODE "      LK-CATEGORY-CODE.
013600*
013700 AA000-EXIT.
013800     GOBACK.
013900*
014000 DD010-SCAN-CATEGORIES        SECTION.
014100*****************************************
014200*
014300*  TESTS ONE CATEGORY'S TWO KEYWORD GROUPS AGAINST THE
014400*  DESCRIPTION AND KEEPS THE BEST SCORE SEEN SO FAR.
014500*
014600     MOVE  ZERO  TO WS-GRP1-HIT WS-GRP2-HIT.
014700*
014800     PERFORM DD020-TEST-GRP1
014900         VARYING PL-CAT-G1-WX FROM 1 BY 1
015000         UNTIL   PL-CAT-G1-WX > 13.
015100     PERFORM DD030-TEST-GRP2
015200         VARYING PL-CAT-G2-WX FROM 1 BY 1
015300         UNTIL   PL-CAT-G2-WX > 4.
015400*
015500     MOVE  ZERO TO WS-THIS-SCORE.
015600     IF    WS-GRP1-HIT = 1
015700           ADD  .50 TO WS-THIS-SCORE.
015800     IF    WS-GRP2-HIT = 1
015900           ADD  .50 TO WS-THIS-SCORE.
016000*
016100     IF    WS-THIS-SCORE > WS-BEST-SCORE
016200           MOVE PL-CAT-CODE (PL-CAT-IX) TO WS-BEST-CODE
016300           MOVE WS-THIS-SCORE           TO WS-BEST-SCORE.
016400*
016500 DD010-EXIT.
016600     EXIT SECTION.
016700*
016800 DD020-TEST-GRP1              SECTION.
016900*****************************************
017000*
017100     IF    WS-GRP1-HIT = 1
017200           GO TO DD020-EXIT.
017300     IF    PL-CAT-GRP1-WORD (PL-CAT-IX PL-CAT-G1-WX) = SPACES
017400           GO TO DD020-EXIT.
017500     MOVE  PL-CAT-GRP1-WORD (PL-CAT-IX PL-CAT-G1-WX) TO WS-SCAN-WORD.
017600     PERFORM DD040-CONTAINS.
017700     IF    WS-FOUND-FLAG = "Y"
017800           MOVE 1 TO WS-GRP1-HIT.
017900*
018000 DD020-EXIT.
018100     EXIT SECTION.
018200*
018300 DD030-TEST-GRP2              SECTION.
018400*****************************************
018500*
018600     IF    WS-GRP2-HIT = 1
018700           GO TO DD030-EXIT.
018800     IF    PL-CAT-GRP2-WORD (PL-CAT-IX PL-CAT-G2-WX) = SPACES
018900           GO TO DD030-EXIT.
019000     MOVE  PL-CAT-GRP2-WORD (PL-CAT-IX PL-CAT-G2-WX) TO WS-SCAN-WORD.
019100     PERFORM DD040-CONTAINS.
019200     IF    WS-FOUND-FLAG = "Y"
019300           MOVE 1 TO WS-GRP2-HIT.
019400*
019500 DD030-EXIT.
019600     EXIT SECTION.
019700*
019800 DD040-CONTAINS               SECTION.
019900*****************************************
020000*
020100*  SETS WS-FOUND-FLAG TO "Y" WHEN WS-SCAN-WORD APPEARS AS A
020200*  SUBSTRING OF WS-DESC-UPPER, "N" OTHERWISE. WS-SCAN-WORD IS
020300*  TRIMMED TO ITS NON-BLANK LENGTH FIRST.
020400*
020500     MOVE  "N"     TO WS-FOUND-FLAG.
020600     MOVE  ZERO    TO WS-SCAN-LEN.
020700     INSPECT WS-SCAN-WORD TALLYING WS-SCAN-LEN
020800         FOR CHARACTERS BEFORE INITIAL SPACE.
020900     IF    WS-SCAN-LEN = ZERO
021000           GO TO DD040-EXIT.
021100*
021200     COMPUTE WS-SCAN-LIMIT = 61 - WS-SCAN-LEN.
021300     IF    WS-SCAN-LIMIT < 1
021400           GO TO DD040-EXIT.
021500*
021600     PERFORM DD050-SUBSTR-TEST
021700         VARYING WS-SCAN-POS FROM 1 BY 1
021800         UNTIL   WS-SCAN-POS > WS-SCAN-LIMIT
021900             OR  WS-FOUND-FLAG = "Y".
022000*
022100 DD040-EXIT.
022200     EXIT SECTION.
022300*
022400 DD050-SUBSTR-TEST            SECTION.
022500*****************************************
022600*
022700     IF    WS-DESC-UPPER (WS-SCAN-POS:WS-SCAN-LEN) =
022800           WS-SCAN-WORD  (1:WS-SCAN-LEN)
022900           MOVE "Y" TO WS-FOUND-FLAG.
023000*
023100 DD050-EXIT.
023200     EXIT SECTION.
023300*
