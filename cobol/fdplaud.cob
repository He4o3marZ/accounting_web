000100* 04/01/26 VBC - CREATED.
000200 FD  AUDIT-FILE
000300     RECORDING MODE IS F
000400     LABEL RECORDS ARE STANDARD
000500     RECORD CONTAINS 100 CHARACTERS.
000600 COPY "WSPLAUD.COB".
