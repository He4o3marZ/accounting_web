000100*******************************************
000200*                                          *
000300*  GENERIC FILE-STATUS-TO-TEXT LOOKUP.     *
000400*  COPY THIS REPLACING MSG AND STATUS      *
000500*  WITH THE CALLER'S OWN FIELDS, EG        *
000600*     COPY "FILESTMSG.CPY"                 *
000700*        REPLACING MSG BY WS-EVAL-MSG      *
000800*                  STATUS BY PL-INV-STATUS.*
000900*******************************************
001000* 08/01/26 VBC - CREATED, SAME IDEA AS THE OLD PAYROLL
001100*                FILESTAT-MSGS-2 COPYBOOK BUT WRITTEN FRESH
001200*                FOR THE PL SUITE (ORIGINAL BODY NOT CARRIED
001300*                FORWARD FROM THE ARCHIVE).
001400*
001500     EVALUATE STATUS
001600         WHEN "00"
001700             MOVE "OK                 " TO MSG
001800         WHEN "10"
001900             MOVE "END OF FILE        " TO MSG
002000         WHEN "23"
002100             MOVE "RECORD NOT FOUND    " TO MSG
002200         WHEN "35"
002300             MOVE "FILE NOT FOUND      " TO MSG
002400         WHEN "41"
002500             MOVE "FILE ALREADY OPEN   " TO MSG
002600         WHEN "42"
002700             MOVE "FILE NOT OPEN       " TO MSG
002800         WHEN OTHER
002900             MOVE "FILE STATUS ERROR   " TO MSG
003000     END-EVALUATE.
