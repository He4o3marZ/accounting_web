000100* 04/01/26 VBC - CREATED.
000200     SELECT EXPORT-FILE ASSIGN TO "EXPORT-FILE"
000300         ORGANIZATION IS SEQUENTIAL
000400         FILE STATUS IS PL-EXP-STATUS.
