000100* 05/01/26 VBC - CREATED.
000200     SELECT REPORT-FILE ASSIGN TO "REPORT-FILE"
000300         ORGANIZATION IS LINE SEQUENTIAL
000400         FILE STATUS IS PL-RPT-STATUS.
