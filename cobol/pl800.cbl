000100**********************************************************
000200*                                                        *
000300*           PURCHASE LEDGER INVOICE VALIDATION,           *
000400*     CATEGORISATION AND AUTO-POSTING BATCH DRIVER        *
000500*                                                        *
000600**********************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*
001000 PROGRAM-ID.              PL800.
001100 AUTHOR.                  VINCENT B COEN.
001200 INSTALLATION.            APPLEWOOD COMPUTERS.
001300 DATE-WRITTEN.            01/11/85.
001400 DATE-COMPILED.
001500 SECURITY.                COPYRIGHT (C) 1985, VINCENT BRYAN COEN.
001600*                          DISTRIBUTED UNDER THE GNU GENERAL
001700*                          PUBLIC LICENSE. SEE FILE COPYING.
001800*
001900*    REMARKS.             MAIN DRIVER FOR THE INVOICE BATCH. READS
002000*                         THE INVOICE HEADER FILE AND, FOR EACH
002100*                         HEADER, ITS LINE ITEMS FROM THE LINE-ITEM
002200*                         FILE (BOTH SORTED AND ALIGNED IN INVOICE
002300*                         ORDER). FOR EVERY INVOICE IT CALLS THE
002400*                         CATEGORY CLASSIFIER (PL810), THE RULES
002500*                         ENGINE (PL820) AND THE POSTING-DECISION
002600*                         LOGIC (PL830), THEN HANDS OFF TO THE
002700*                         EXPORTER/AUDIT WRITER (PL860), ROLLS UP
002800*                         CONTROL TOTALS AND PRINTS THE END-OF-RUN
002900*                         SUMMARY REPORT.
003000*
003100*    CALLED MODULES.      PL810, PL820, PL830, PL860.
003200*    FILES USED.          INVOICE-FILE, LINEITEM-FILE (INPUT);
003300*                         REPORT-FILE (OUTPUT, VIA THIS PROGRAM);
003400*                         EXPORT-FILE, AUDIT-FILE (OUTPUT, VIA PL860).
003500*
003600* CHANGES:
003700* 01/11/85 VBC - 1.00 CREATED - FIRST CUT OF THE OVERNIGHT PURCHASE
003800*                     LEDGER AUTO-POST RUN, REPLACING THE MANUAL
003900*                     CODING DESK FOR ROUTINE SUPPLIER INVOICES.
004000* 14/06/89 VBC - 1.01 LINE-ITEM ALIGNMENT CHECK ADDED AFTER A BAD
004100*                     SORT LEFT TWO INVOICES WITH EACH OTHER'S
004200*                     LINES ON A LIVE RUN.
004300* 09/02/94 VBC - 1.02 CONTROL-BREAK CATEGORY TOTALS ADDED TO THE
004400*                     SUMMARY REPORT FOR THE MANAGEMENT ACCOUNTS.
004500* 23/11/98 VBC - 1.03 YEAR 2000 REVIEW - ALL WORKING DATES ALREADY
004600*                     CARRY A 4-DIGIT CENTURY, NO CHANGE REQUIRED.
004700* 06/01/26 VBC - 1.04 RE-HOSTED INTO THE PL8NN SUITE FOR THE NEW
004800*                     FIELD-CONFIDENCE / AUTO-POSTING PROJECT -
004900*                     REPLACED THE OLD GL-CODE LOOKUP WITH CALLS TO
005000*                     PL810/PL820/PL830/PL860 - PL-REQ-001.
005100* 15/01/26 VBC - 1.05 FIX - TRANSACTION SUMMARY NOW DRIVEN FROM THE
005200*                     LINE-ITEM TOTAL AS SPECIFIED, NOT THE INVOICE
005300*                     GRAND TOTAL - PL-REQ-027.
005400* 18/01/26 VBC - 1.06 DETAIL LINE NOW PRINTS THE INVOICE DATE AS
005500*                     CCYY-MM-DD INSTEAD OF THE RAW 8-DIGIT FIELD -
005600*                     PL-REQ-033.
005650* 18/01/26 VBC - 1.07 ZZ940-OPEN-FAILURE ADDED - A BAD OPEN WAS
005660*                     FALLING THROUGH TO THE READ LOOP AND WRITING
005670*                     A BLANK SUMMARY REPORT INSTEAD OF STOPPING -
005680*                     PL-REQ-040.
005690* 20/01/26 VBC - 1.08 DROPPED THE HARD ZERO ON WS-AUD-COUNT AHEAD
005691*                     OF THE EXPORT AUDIT WRITE - PL860 NOW HANDS
005692*                     THE REAL ROW COUNT BACK ON THE CALL - TKT
005693*                     PL-126.
005694* 20/01/26 VBC - 1.09 CONDITION-NAMES ADDED UNDER THE EOF SWITCHES
005695*                     AND WS-POSTING-STATUS SO THE READ LOOPS AND
005696*                     THE AUTO-POST TEST READ LIKE ENGLISH - TKT
005697*                     PL-126.
005700*
005800**********************************************************
005900*
006000 ENVIRONMENT             DIVISION.
006100 COPY "ENVDIV.COB".
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400 COPY "SELPLINV.COB".
006500 COPY "SELPLITM.COB".
006600 COPY "SELPLRPT.COB".
006700*
006800 DATA                    DIVISION.
006900 FILE SECTION.
007000*
007100 COPY "FDPLINV.COB".
007200 COPY "FDPLITM.COB".
007300 COPY "FDPLRPT.COB".
007400*
007500 WORKING-STORAGE SECTION.
007600*
007700 77  PROG-NAME                    PIC X(15) VALUE "PL800 (1.09)".
007800 77  WS-JOB-ID-LIT                 PIC X(12) VALUE "PLBATCH-001".
007900*
008000 01  WS-FILE-STATUS-AREA.
008100     03  PL-INV-STATUS              PIC X(2).
008105         88  PL-INV-STATUS-OK           VALUE "00".
008110     03  PL-ITM-STATUS              PIC X(2).
008115         88  PL-ITM-STATUS-OK           VALUE "00".
008120     03  PL-RPT-STATUS              PIC X(2).
008125         88  PL-RPT-STATUS-OK           VALUE "00".
008130     03  FILLER                     PIC X(4).
008140*
008150*  TEXT FOR THE OPEN-FAILURE ABEND MESSAGE, BUILT BY THE GENERIC
008160*  FILESTMSG.CPY LOOKUP COPIED INTO ZZ940 BELOW.
008170*
008180 01  WS-EVAL-MSG                    PIC X(20).
008400*
008500 01  WS-EOF-SWITCHES.
008600     03  WS-INV-EOF                  PIC X     VALUE "N".
008605         88  WS-INV-EOF-YES              VALUE "Y".
008607         88  WS-INV-EOF-NO               VALUE "N".
008610     03  WS-ITM-EOF                  PIC X     VALUE "N".
008615         88  WS-ITM-EOF-YES              VALUE "Y".
008617         88  WS-ITM-EOF-NO               VALUE "N".
008620     03  FILLER                     PIC X(3).
008800*
008900 01  WS-LOOP-WORK.
009000     03  WS-ITM-READ-IX               PIC 9(3)  COMP.
009010     03  WS-LINE-IX                   PIC 9(3)  COMP.
009020     03  WS-FAIL-IX                   PIC 9(2)  COMP.
009030     03  WS-CAT-IX                    PIC 9(2)  COMP.
009040     03  FILLER                       PIC X(3).
009400*
009500 COPY "WSCALL.COB".
009600*
009700*  POSTING-STATUS / REVIEW-REASON RETURNED BY PL830, AND THE AUDIT-
009800*  STAGE FIELDS PASSED TO PL860.
009900*
010000 01  WS-POSTING-STATUS               PIC X(12).
010010     88  WS-POSTING-AUTO-POSTED          VALUE "AUTO-POSTED ".
010020     88  WS-POSTING-NEEDS-REVIEW         VALUE "NEEDS-REVIEW".
010100 01  WS-REVIEW-REASON                PIC X(8).
010200 01  WS-AUD-STAGE                    PIC X(15).
010300 01  WS-AUD-STATUS                   PIC X(10).
010400 01  WS-AUD-DETAIL                   PIC X(40).
010500 01  WS-AUD-COUNT                    PIC 9(5).
010600*
010700*  CONTROL TOTALS FOR THE END-OF-RUN SUMMARY REPORT.
010800*
010900 01  WS-CONTROL-TOTALS.
011000     03  WS-CT-INVOICES-READ          PIC 9(7)     COMP-3.
011100     03  WS-CT-AUTO-POSTED            PIC 9(7)     COMP-3.
011200     03  WS-CT-NEEDS-REVIEW           PIC 9(7)     COMP-3.
011300     03  WS-CT-FAILURE-LINES          PIC 9(7)     COMP-3.
011400     03  WS-CT-GRAND-AUTO             PIC S9(11)V99 COMP-3.
011500     03  WS-CT-GRAND-REVIEW           PIC S9(11)V99 COMP-3.
011600     03  WS-CT-INCOME                PIC S9(11)V99 COMP-3.
011700     03  WS-CT-EXPENSES               PIC S9(11)V99 COMP-3.
011800     03  WS-CT-NET-CASHFLOW           PIC S9(11)V99 COMP-3.
011900     03  WS-CT-TRANSACTIONS           PIC 9(7)     COMP-3.
011950     03  FILLER                       PIC X(4).
012000*
012100 COPY "WSPLCAT.COB".
012200*
012300*  WORKING COPY OF THE LINE-ITEM TABLE AND THE RULE-FAILURE TABLE -
012400*  SAME LAYOUT AS WSPLITM.COB'S SECOND RECORD AND WSPLRFL.COB, BUT
012500*  DECLARED HERE RATHER THAN COPIED SINCE WSPLITM.COB'S FIRST
012600*  RECORD (PL-LINEITEM-RECORD) IS ALREADY PRESENT AS THE LINEITEM-
012700*  FILE FD AREA AND A SECOND COPY WOULD DUPLICATE THAT NAME.
012800*
012900 01  PL-WORK-LINE-TABLE.
013000     03  PL-WRK-LINE-COUNT        PIC 9(3)     COMP.
013100     03  PL-WRK-LINE              OCCURS 200 TIMES
013200                                   INDEXED BY PL-WRK-IX.
013300         05  PL-WRK-DESCRIPTION   PIC X(60).
013400         05  PL-WRK-QUANTITY      PIC 9(5)V99.
013500         05  PL-WRK-UNIT-PRICE    PIC S9(7)V99.
013600         05  PL-WRK-TOTAL         PIC S9(9)V99.
013700         05  PL-WRK-TAX-AMOUNT    PIC S9(7)V99.
013800         05  PL-WRK-TAX-RATE      PIC 9(2)V99.
013900         05  PL-WRK-CAT-CODE      PIC X(15).
014000         05  PL-WRK-CAT-CONF      PIC 9V99.
014100         05  FILLER               PIC X(5).
014200*
014300 COPY "WSPLRFL.COB".
014400*
014500*  ONE COUNT AND ONE AMOUNT TOTAL PER CATEGORY IN PL-CAT-CODE
014600*  TABLE ABOVE (17 ENTRIES, SAME INDEX PL-CAT-IX), REBUILT EACH
014700*  RUN - NOT CARRIED ON THE LITERAL.
014800*
014900 01  WS-CAT-TOTAL-TABLE.
015000     03  WS-CAT-TOTAL           OCCURS 17 TIMES
015100                                 INDEXED BY WS-CAT-TOT-IX.
015200         05  WS-CAT-TOT-COUNT     PIC 9(7)      COMP-3.
015300         05  WS-CAT-TOT-AMOUNT    PIC S9(11)V99 COMP-3.
015350         05  FILLER               PIC X(4).
015400*
015500 01  WS-PRINT-WORK.
015600     03  WS-PR-AMOUNT-EDIT        PIC ZZZ,ZZZ,ZZ9.99-.
015700     03  WS-PR-COUNT-EDIT         PIC ZZZ,ZZ9.
015750     03  FILLER                   PIC X(4).
015800     03  WS-PR-LINE               PIC X(132).
015900*
016000*  ALPHANUMERIC VIEWS OF THE TWO EDITED PRINT FIELDS ABOVE, FOR USE
016100*  AS STRING SENDING FIELDS IN THE SUMMARY REPORT PARAGRAPHS.
016200*
016300 01  WS-PR-AMOUNT-EDIT-X REDEFINES WS-PR-AMOUNT-EDIT PIC X(15).
016400 01  WS-PR-COUNT-EDIT-X  REDEFINES WS-PR-COUNT-EDIT  PIC X(7).
016500*
016600*  SPLITS THE INVOICE DATE INTO CCYY/MM/DD FOR THE DETAIL LINE.
016700*
016800 01  WS-INV-DATE-SPLIT             PIC 9(8).
016900 01  WS-INV-DATE-SPLIT-R REDEFINES WS-INV-DATE-SPLIT.
017000     03  WS-IDS-CCYY               PIC 9(4).
017100     03  WS-IDS-MM                 PIC 9(2).
017200     03  WS-IDS-DD                 PIC 9(2).
017300 01  WS-INV-DATE-TEXT              PIC X(10).
017400*
017500 LINKAGE SECTION.
017600*
017700 PROCEDURE DIVISION.
017800*
017900 AA000-MAIN                    SECTION.
018000*****************************************
018100*
018200     PERFORM BB010-INITIALISE.
018300     PERFORM BB020-PROCESS-ONE-INVOICE
018400         UNTIL WS-INV-EOF-YES.
018500     PERFORM BB030-PRINT-SUMMARY-REPORT.
018600     PERFORM BB040-TERMINATE.
018700*
018800 AA000-EXIT.
018900     STOP RUN.
019000*
019100 BB010-INITIALISE               SECTION.
019200*****************************************
019300*
019400     MOVE  ZERO   TO WS-CONTROL-TOTALS.
019500     MOVE  "N"    TO WS-INV-EOF WS-ITM-EOF.
019600     MOVE  WS-JOB-ID-LIT TO WS-JOB-ID.
019700*
019800     PERFORM CC010-ZERO-CAT-TOTALS
019900         VARYING WS-CAT-TOT-IX FROM 1 BY 1
020000         UNTIL   WS-CAT-TOT-IX > 17.
020100*
020200     OPEN  INPUT INVOICE-FILE.
020210     IF    NOT PL-INV-STATUS-OK
020220           PERFORM ZZ940-OPEN-FAILURE.
020300     OPEN  INPUT LINEITEM-FILE.
020310     IF    NOT PL-ITM-STATUS-OK
020320           PERFORM ZZ940-OPEN-FAILURE.
020400     OPEN  OUTPUT REPORT-FILE.
020410     IF    NOT PL-RPT-STATUS-OK
020420           PERFORM ZZ940-OPEN-FAILURE.
020500*
020600     MOVE  1 TO WS-PROCESS-FUNC.
020700     CALL  "PL860" USING WS-CALLING-DATA PL-INVOICE-RECORD
020800                         PL-WORK-LINE-TABLE WS-POSTING-STATUS
020900                         WS-AUD-STAGE WS-AUD-STATUS WS-AUD-DETAIL
021000                         WS-AUD-COUNT.
021100*
021200     PERFORM ZZ900-READ-INVOICE.
021300*
021400 BB010-EXIT.
021500     EXIT SECTION.
021600*
021700 CC010-ZERO-CAT-TOTALS           SECTION.
021800*****************************************
021900*
022000     MOVE  ZERO TO WS-CAT-TOT-COUNT (WS-CAT-TOT-IX)
022100                    WS-CAT-TOT-AMOUNT (WS-CAT-TOT-IX).
022200*
022300 CC010-EXIT.
022400     EXIT SECTION.
022500*
022600 BB020-PROCESS-ONE-INVOICE       SECTION.
022700*****************************************
022800*
022900     ADD   1  TO WS-CT-INVOICES-READ.
023000     PERFORM CC020-READ-THIS-INVOICES-LINES.
023100     PERFORM CC030-CLASSIFY-LINE-ITEMS
023200         VARYING WS-LINE-IX FROM 1 BY 1
023300         UNTIL   WS-LINE-IX > PL-WRK-LINE-COUNT.
023400*
023500     CALL  "PL820" USING PL-INVOICE-RECORD PL-WORK-LINE-TABLE
023600                         PL-RULE-FAILURE-TABLE.
023700     ADD   PLF-FAILURE-COUNT TO WS-CT-FAILURE-LINES.
023800*
023900     MOVE  "VALIDATION"     TO WS-AUD-STAGE.
024000     MOVE  "COMPLETED"      TO WS-AUD-STATUS.
024100     MOVE  "RULE FAILURES LOGGED" TO WS-AUD-DETAIL.
024200     MOVE  PLF-FAILURE-COUNT TO WS-AUD-COUNT.
024300     PERFORM ZZ910-WRITE-AUDIT-RECORD.
024400*
024500     CALL  "PL830" USING PL-INVOICE-RECORD PL-WORK-LINE-TABLE
024600                         PL-RULE-FAILURE-TABLE WS-POSTING-STATUS
024700                         WS-REVIEW-REASON.
024800*
024900     MOVE  "DECISION"       TO WS-AUD-STAGE.
025000     MOVE  "COMPLETED"      TO WS-AUD-STATUS.
025100     MOVE  WS-POSTING-STATUS TO WS-AUD-DETAIL.
025200     MOVE  ZERO             TO WS-AUD-COUNT.
025300     PERFORM ZZ910-WRITE-AUDIT-RECORD.
025400*
025500     PERFORM CC040-UPDATE-POSTING-TOTALS.
025600     PERFORM CC050-UPDATE-TRANSACTION-TOTALS
025700         VARYING WS-LINE-IX FROM 1 BY 1
025800         UNTIL   WS-LINE-IX > PL-WRK-LINE-COUNT.
025900*
026000     MOVE  2 TO WS-PROCESS-FUNC.
026100     CALL  "PL860" USING WS-CALLING-DATA PL-INVOICE-RECORD
026200                         PL-WORK-LINE-TABLE WS-POSTING-STATUS
026300                         WS-AUD-STAGE WS-AUD-STATUS WS-AUD-DETAIL
026400                         WS-AUD-COUNT.
026500*
026600     MOVE  "EXPORT"         TO WS-AUD-STAGE.
026700     MOVE  "COMPLETED"      TO WS-AUD-STATUS.
026800     MOVE  "FIELD ROWS WRITTEN" TO WS-AUD-DETAIL.
026900*                                WS-AUD-COUNT ALREADY HOLDS THE
026910*                                ROW COUNT PL860 HANDED BACK ON
026920*                                THE EXPORT CALL ABOVE - TKT PL-126.
027000     PERFORM ZZ910-WRITE-AUDIT-RECORD.
027100*
027200     PERFORM ZZ920-PRINT-INVOICE-DETAIL.
027300     PERFORM ZZ900-READ-INVOICE.
027400*
027500 BB020-EXIT.
027600     EXIT SECTION.
027700*
027800 CC020-READ-THIS-INVOICES-LINES  SECTION.
027900*****************************************
028000*
028100*  READS PLI-LINE-COUNT LINE-ITEM RECORDS INTO THE WORK TABLE.
028200*  THE TWO FILES ARE SORTED AND ALIGNED IN INVOICE ORDER SO NO
028300*  MATCH KEY IS CARRIED ON EITHER RECORD - A MISMATCH CAN ONLY
028400*  SHOW UP AS RUNNING OUT OF LINE ITEMS EARLY, WHICH IS TREATED
028500*  AS A BAD SORT AND STOPS THE RUN (SEE PL-REQ-008 IN THE 1989
028600*  CHANGE ABOVE).
028700*
028800     MOVE  ZERO TO PL-WRK-LINE-COUNT.
028900     IF    PLI-LINE-COUNT = ZERO
029000           GO TO CC020-EXIT.
029100*
029200     PERFORM DD010-READ-ONE-LINE
029300         VARYING WS-ITM-READ-IX FROM 1 BY 1
029400         UNTIL   WS-ITM-READ-IX > PLI-LINE-COUNT.
029500*
029600 CC020-EXIT.
029700     EXIT SECTION.
029800*
029900 DD010-READ-ONE-LINE             SECTION.
030000*****************************************
030100*
030200     IF    WS-ITM-EOF-YES
030300           DISPLAY "PL800 - LINE-ITEM FILE SHORT OF INVOICE "
030400               PLI-INVOICE-NO " - SORT MISMATCH - RUN STOPPED"
030500           CLOSE INVOICE-FILE LINEITEM-FILE REPORT-FILE
030600           STOP RUN.
030700*
030800     ADD   1 TO PL-WRK-LINE-COUNT.
030900     SET   PL-WRK-IX TO PL-WRK-LINE-COUNT.
031000     MOVE  PLT-DESCRIPTION   TO PL-WRK-DESCRIPTION (PL-WRK-IX).
031100     MOVE  PLT-QUANTITY      TO PL-WRK-QUANTITY (PL-WRK-IX).
031200     MOVE  PLT-UNIT-PRICE    TO PL-WRK-UNIT-PRICE (PL-WRK-IX).
031300     MOVE  PLT-TOTAL         TO PL-WRK-TOTAL (PL-WRK-IX).
031400     MOVE  PLT-TAX-AMOUNT    TO PL-WRK-TAX-AMOUNT (PL-WRK-IX).
031500     MOVE  PLT-TAX-RATE      TO PL-WRK-TAX-RATE (PL-WRK-IX).
031600     MOVE  SPACES            TO PL-WRK-CAT-CODE (PL-WRK-IX).
031700     MOVE  ZERO              TO PL-WRK-CAT-CONF (PL-WRK-IX).
031800*
031900     READ  LINEITEM-FILE
032000         AT END MOVE "Y" TO WS-ITM-EOF.
032100*
032200 DD010-EXIT.
032300     EXIT SECTION.
032400*
032500 CC030-CLASSIFY-LINE-ITEMS       SECTION.
032600*****************************************
032700*
032800     SET   PL-WRK-IX TO WS-LINE-IX.
032900     CALL  "PL810" USING PL-WRK-DESCRIPTION (PL-WRK-IX)
033000                         PL-WRK-CAT-CODE (PL-WRK-IX)
033100                         PL-WRK-CAT-CONF (PL-WRK-IX).
033200*
033300 CC030-EXIT.
033400     EXIT SECTION.
033500*
033600 CC040-UPDATE-POSTING-TOTALS      SECTION.
033700*****************************************
033800*
033900     IF    WS-POSTING-AUTO-POSTED
034000           ADD 1 TO WS-CT-AUTO-POSTED
034100           ADD PLI-GRAND-TOTAL TO WS-CT-GRAND-AUTO
034200     ELSE
034300           ADD 1 TO WS-CT-NEEDS-REVIEW
034400           ADD PLI-GRAND-TOTAL TO WS-CT-GRAND-REVIEW.
034500*
034600 CC040-EXIT.
034700     EXIT SECTION.
034800*
034900 CC050-UPDATE-TRANSACTION-TOTALS   SECTION.
035000*****************************************
035100*
035200*  TREATS EVERY LINE ITEM AS A TRANSACTION, AMOUNT = LINE TOTAL,
035300*  PER THE SUMMARY-CALCULATOR RULES - INCOME IS THE SUM OF THE
035400*  POSITIVE AMOUNTS, EXPENSES THE SUM OF THE ABSOLUTE NEGATIVE
035500*  ONES, AND EVERY LINE ALSO ROLLS UP INTO ITS GL CATEGORY TOTAL.
035600*
035700     ADD   1 TO WS-CT-TRANSACTIONS.
035800     IF    PL-WRK-TOTAL (WS-LINE-IX) > ZERO
035900           ADD PL-WRK-TOTAL (WS-LINE-IX) TO WS-CT-INCOME
036000     ELSE
036100     IF    PL-WRK-TOTAL (WS-LINE-IX) < ZERO
036200           SUBTRACT PL-WRK-TOTAL (WS-LINE-IX) FROM WS-CT-EXPENSES.
036300*
036400     PERFORM DD020-ADD-TO-CATEGORY-TOTAL
036500         VARYING PL-CAT-IX FROM 1 BY 1
036600         UNTIL   PL-CAT-IX > 17
036700             OR  PL-CAT-CODE (PL-CAT-IX) =
036800                 PL-WRK-CAT-CODE (WS-LINE-IX).
036900*
037000 CC050-EXIT.
037100     EXIT SECTION.
037200*
037300 DD020-ADD-TO-CATEGORY-TOTAL       SECTION.
037400*****************************************
037500*
037600*  LEAVES PL-CAT-IX POINTING AT THE MATCHED CATEGORY (OR ONE PAST
037700*  THE TABLE IF SOMEHOW NO CODE MATCHED) - THE FINAL PASS OF THE
037800*  PERFORM VARYING ABOVE IS WHAT ACTUALLY UPDATES THE TOTAL, SO
037900*  THIS PARAGRAPH ONLY TESTS - THE REAL ADD HAPPENS HERE ONCE THE
038000*  MATCH IS FOUND, NOT AFTER THE LOOP EXITS.
038100*
038200     IF    PL-CAT-CODE (PL-CAT-IX) = PL-WRK-CAT-CODE (WS-LINE-IX)
038300           SET  WS-CAT-TOT-IX TO PL-CAT-IX
038400           ADD  1 TO WS-CAT-TOT-COUNT (WS-CAT-TOT-IX)
038500           ADD  PL-WRK-TOTAL (WS-LINE-IX)
038600                TO WS-CAT-TOT-AMOUNT (WS-CAT-TOT-IX).
038700*
038800 DD020-EXIT.
038900     EXIT SECTION.
039000*
039100 ZZ900-READ-INVOICE               SECTION.
039200*****************************************
039300*
039400     READ  INVOICE-FILE
039500         AT END MOVE "Y" TO WS-INV-EOF.
039600*
039700 ZZ900-EXIT.
039800     EXIT SECTION.
039900*
040000 ZZ910-WRITE-AUDIT-RECORD          SECTION.
040100*****************************************
040200*
040300     MOVE  3 TO WS-PROCESS-FUNC.
040400     CALL  "PL860" USING WS-CALLING-DATA PL-INVOICE-RECORD
040500                         PL-WORK-LINE-TABLE WS-POSTING-STATUS
040600                         WS-AUD-STAGE WS-AUD-STATUS WS-AUD-DETAIL
040700                         WS-AUD-COUNT.
040800*
040900 ZZ910-EXIT.
041000     EXIT SECTION.
041100*
041200 ZZ920-PRINT-INVOICE-DETAIL        SECTION.
041300*****************************************
041400*
041500     MOVE  PLI-INVOICE-DATE  TO WS-INV-DATE-SPLIT.
041600     PERFORM DD030-EDIT-INVOICE-DATE.
041700*
041800     MOVE  SPACES            TO WS-PR-LINE.
041900     MOVE  PLI-GRAND-TOTAL   TO WS-PR-AMOUNT-EDIT.
042000     STRING PLI-INVOICE-NO  " " PLI-VENDOR-NAME  " "
042100            WS-INV-DATE-TEXT " " PLI-CURRENCY     " "
042200            WS-PR-AMOUNT-EDIT-X " FAILS="
042300            PLF-FAILURE-COUNT " " WS-POSTING-STATUS " "
042400            WS-REVIEW-REASON
042500         DELIMITED BY SIZE INTO WS-PR-LINE.
042600     WRITE PL-REPORT-LINE FROM WS-PR-LINE.
042700*
042800     PERFORM ZZ930-PRINT-ONE-FAILURE
042900         VARYING WS-FAIL-IX FROM 1 BY 1
043000         UNTIL   WS-FAIL-IX > PLF-FAILURE-COUNT.
043100*
043200 ZZ920-EXIT.
043300     EXIT SECTION.
043400*
043500 DD030-EDIT-INVOICE-DATE           SECTION.
043600*****************************************
043700*
043800*  RENDERS WS-INV-DATE-SPLIT AS "CCYY-MM-DD" TEXT.
043900*
044000     MOVE  SPACES TO WS-INV-DATE-TEXT.
044100     STRING WS-IDS-CCYY "-" WS-IDS-MM "-" WS-IDS-DD
044200         DELIMITED BY SIZE INTO WS-INV-DATE-TEXT.
044300*
044400 DD030-EXIT.
044500     EXIT SECTION.
044600*
044700 ZZ930-PRINT-ONE-FAILURE           SECTION.
044800*****************************************
044900*
045000     SET   PLF-IX TO WS-FAIL-IX.
045100     MOVE  SPACES TO WS-PR-LINE.
045200     STRING "    RULE-FAIL " PLF-RULE-NAME (PLF-IX) " "
045300            PLF-PATH (PLF-IX) " EXP=" PLF-EXPECTED (PLF-IX)
045400            " ACT=" PLF-ACTUAL (PLF-IX)
045500         DELIMITED BY SIZE INTO WS-PR-LINE.
045600     WRITE PL-REPORT-LINE FROM WS-PR-LINE.
045700*
045800 ZZ930-EXIT.
045900     EXIT SECTION.
045950*
045960 ZZ940-OPEN-FAILURE                SECTION.
045970*****************************************
045980*
045990*  ONE OF THE THREE BATCH FILES FAILED TO OPEN - TRANSLATE
045991*  WHICHEVER STATUS IS NON-ZERO THROUGH THE GENERIC FILESTMSG
045992*  LOOKUP AND STOP THE RUN - PL-REQ-040.
045993*
045994     IF    NOT PL-INV-STATUS-OK
045995 COPY "FILESTMSG.CPY"
045996     REPLACING MSG BY WS-EVAL-MSG
045997               STATUS BY PL-INV-STATUS
045998     ELSE
045999     IF    NOT PL-ITM-STATUS-OK
046000 COPY "FILESTMSG.CPY"
046001     REPLACING MSG BY WS-EVAL-MSG
046002               STATUS BY PL-ITM-STATUS
046003     ELSE
046004 COPY "FILESTMSG.CPY"
046005     REPLACING MSG BY WS-EVAL-MSG
046006               STATUS BY PL-RPT-STATUS.
046007*
046008     DISPLAY "PL800 FILE OPEN FAILED - " WS-EVAL-MSG.
046009     STOP RUN.
046010*
046020 ZZ940-EXIT.
046030     EXIT SECTION.
046040*
046100 BB030-PRINT-SUMMARY-REPORT        SECTION.
046200*****************************************
046300*
046400     MOVE  SPACES TO WS-PR-LINE.
046500     MOVE  "PL800 - PURCHASE LEDGER INVOICE BATCH - RUN SUMMARY"
046600         TO WS-PR-LINE.
046700     WRITE PL-REPORT-LINE FROM WS-PR-LINE ADVANCING PAGE.
046800*
046900     MOVE  WS-CT-INVOICES-READ TO WS-PR-COUNT-EDIT.
047000     MOVE  SPACES TO WS-PR-LINE.
047100     STRING "INVOICES READ....... " WS-PR-COUNT-EDIT-X
047200         DELIMITED BY SIZE INTO WS-PR-LINE.
047300     WRITE PL-REPORT-LINE FROM WS-PR-LINE.
047400*
047500     MOVE  WS-CT-AUTO-POSTED TO WS-PR-COUNT-EDIT.
047600     MOVE  SPACES TO WS-PR-LINE.
047700     STRING "AUTO-POSTED......... " WS-PR-COUNT-EDIT
047800         DELIMITED BY SIZE INTO WS-PR-LINE.
047900     WRITE PL-REPORT-LINE FROM WS-PR-LINE.
048000*
048100     MOVE  WS-CT-NEEDS-REVIEW TO WS-PR-COUNT-EDIT.
048200     MOVE  SPACES TO WS-PR-LINE.
048300     STRING "NEEDS-REVIEW......... " WS-PR-COUNT-EDIT
048400         DELIMITED BY SIZE INTO WS-PR-LINE.
048500     WRITE PL-REPORT-LINE FROM WS-PR-LINE.
048600*
048700     MOVE  WS-CT-GRAND-AUTO TO WS-PR-AMOUNT-EDIT.
048800     MOVE  SPACES TO WS-PR-LINE.
048900     STRING "GRAND TOTAL, AUTO-POSTED... " WS-PR-AMOUNT-EDIT
049000         DELIMITED BY SIZE INTO WS-PR-LINE.
049100     WRITE PL-REPORT-LINE FROM WS-PR-LINE.
049200*
049300     MOVE  WS-CT-GRAND-REVIEW TO WS-PR-AMOUNT-EDIT.
049400     MOVE  SPACES TO WS-PR-LINE.
049500     STRING "GRAND TOTAL, NEEDS-REVIEW.. " WS-PR-AMOUNT-EDIT
049600         DELIMITED BY SIZE INTO WS-PR-LINE.
049700     WRITE PL-REPORT-LINE FROM WS-PR-LINE.
049800*
049900     MOVE  SPACES TO WS-PR-LINE.
050000     MOVE  "CATEGORY TOTALS:" TO WS-PR-LINE.
050100     WRITE PL-REPORT-LINE FROM WS-PR-LINE.
050200*
050300     PERFORM CC060-PRINT-ONE-CATEGORY
050400         VARYING WS-CAT-TOT-IX FROM 1 BY 1
050500         UNTIL   WS-CAT-TOT-IX > 17.
050600*
050700     MOVE  WS-CT-INCOME TO WS-PR-AMOUNT-EDIT.
050800     MOVE  SPACES TO WS-PR-LINE.
050900     STRING "INCOME................ " WS-PR-AMOUNT-EDIT
051000         DELIMITED BY SIZE INTO WS-PR-LINE.
051100     WRITE PL-REPORT-LINE FROM WS-PR-LINE.
051200*
051300     MOVE  WS-CT-EXPENSES TO WS-PR-AMOUNT-EDIT.
051400     MOVE  SPACES TO WS-PR-LINE.
051500     STRING "EXPENSES............... " WS-PR-AMOUNT-EDIT
051600         DELIMITED BY SIZE INTO WS-PR-LINE.
051700     WRITE PL-REPORT-LINE FROM WS-PR-LINE.
051800*
051900     COMPUTE WS-CT-NET-CASHFLOW = WS-CT-INCOME - WS-CT-EXPENSES.
052000     MOVE  WS-CT-NET-CASHFLOW TO WS-PR-AMOUNT-EDIT.
052100     MOVE  SPACES TO WS-PR-LINE.
052200     STRING "NET CASHFLOW............ " WS-PR-AMOUNT-EDIT
052300         DELIMITED BY SIZE INTO WS-PR-LINE.
052400     WRITE PL-REPORT-LINE FROM WS-PR-LINE.
052500*
052600     MOVE  WS-CT-TRANSACTIONS TO WS-PR-COUNT-EDIT.
052700     MOVE  SPACES TO WS-PR-LINE.
052800     STRING "TRANSACTION COUNT...... " WS-PR-COUNT-EDIT
052900         DELIMITED BY SIZE INTO WS-PR-LINE.
053000     WRITE PL-REPORT-LINE FROM WS-PR-LINE.
053100*
053200 BB030-EXIT.
053300     EXIT SECTION.
053400*
053500 CC060-PRINT-ONE-CATEGORY          SECTION.
053600*****************************************
053700*
053800     IF    WS-CAT-TOT-COUNT (WS-CAT-TOT-IX) = ZERO
053900           GO TO CC060-EXIT.
054000     SET   PL-CAT-IX TO WS-CAT-TOT-IX.
054100     MOVE  WS-CAT-TOT-COUNT (WS-CAT-TOT-IX)  TO WS-PR-COUNT-EDIT.
054200     MOVE  WS-CAT-TOT-AMOUNT (WS-CAT-TOT-IX) TO WS-PR-AMOUNT-EDIT.
054300     MOVE  SPACES TO WS-PR-LINE.
054400     STRING "  " PL-CAT-CODE (PL-CAT-IX) " LINES=" WS-PR-COUNT-EDIT
054500            " AMOUNT=" WS-PR-AMOUNT-EDIT
054600         DELIMITED BY SIZE INTO WS-PR-LINE.
054700     WRITE PL-REPORT-LINE FROM WS-PR-LINE.
054800*
054900 CC060-EXIT.
055000     EXIT SECTION.
055100*
055200 BB040-TERMINATE                   SECTION.
055300*****************************************
055400*
055500     MOVE  "COMPLETED"      TO WS-AUD-STAGE.
055600     MOVE  "COMPLETED"      TO WS-AUD-STATUS.
055700     MOVE  "BATCH RUN FINISHED"  TO WS-AUD-DETAIL.
055800     MOVE  WS-CT-INVOICES-READ  TO WS-AUD-COUNT.
055900     PERFORM ZZ910-WRITE-AUDIT-RECORD.
056000*
056100     MOVE  4 TO WS-PROCESS-FUNC.
056200     CALL  "PL860" USING WS-CALLING-DATA PL-INVOICE-RECORD
056300                         PL-WORK-LINE-TABLE WS-POSTING-STATUS
056400                         WS-AUD-STAGE WS-AUD-STATUS WS-AUD-DETAIL
056500                         WS-AUD-COUNT.
056600*
056700     CLOSE INVOICE-FILE.
056800     CLOSE LINEITEM-FILE.
056900     CLOSE REPORT-FILE.
057000*
057100 BB040-EXIT.
057200     EXIT SECTION.
057300*
