000100* 04/01/26 VBC - CREATED.
000200 FD  EXPORT-FILE
000300     RECORDING MODE IS F
000400     LABEL RECORDS ARE STANDARD
000500     RECORD CONTAINS 150 CHARACTERS.
000600 COPY "WSPLEXP.COB".
