000100* 14/03/18 VBC - 1.01 WS-CD-ARGS FOR PASSING EXTRA INFO BETWEEN
000200*                      A CALLING AND A CALLED PROGRAM.
000300* 14/11/25 VBC - 1.02 CHG WS-TERM-CODE FROM 9 TO 99.
000400* 07/01/26 VBC - 1.03 LIFTED INTO THE PL8NN SUITE UNCHANGED - THE
000500*                      SAME LINKAGE BLOCK NOW CARRIES THE JOB ID
000600*                      AND PROCESS/SUB-FUNCTION SWITCH THAT PL840
000700*                      USES TO PICK ITS ENTRY POINT.
000750* 18/01/26 VBC - 1.04 TRAILING FILLER ADDED TO PAD THE BLOCK TO A
000760*                      ROUND 70 BYTES.
000800*
000900 01  WS-CALLING-DATA.
001000     03  WS-CALLED            PIC X(8).
001100     03  WS-CALLER            PIC X(8).
001200     03  WS-DEL-LINK          PIC X(8).
001300     03  WS-TERM-CODE         PIC 99.
001400     03  WS-PROCESS-FUNC      PIC 9.
001500*                                 PL840 ENTRY POINT SWITCH -
001600*                                 1 AMOUNT, 2 DATE, 3 PERCENT,
001700*                                 4 CURRENCY, 5 CONFIDENCE, 6 DUP-KEY.
001800     03  WS-SUB-FUNCTION      PIC 9.
001900     03  WS-CD-ARGS           PIC X(13).
002000     03  WS-JOB-ID            PIC X(12).
002050     03  FILLER               PIC X(4).
