000100*******************************************
000200*                                          *
000300*  KEYWORD TABLES FOR THE GL EXPENSE        *
000400*  CATEGORY CLASSIFIER - 17 CATEGORIES,     *
000500*  TWO KEYWORD GROUPS PER CATEGORY.          *
000600*  GROUP 1 IS THE HOUSE ENGLISH KEYWORD SET,  *
000700*  GROUP 2 IS A SECOND, SHORTER PASS OF        *
000800*  ABBREVIATIONS AND SYNONYMS FOR THE SAME      *
000900*  17 CATEGORIES. BOTH GROUPS MATCHING A        *
001000*  DESCRIPTION SCORES 1.00, ONE GROUP 0.50.   *
001100*     INTERNAL - NOT A FILE RECORD.           *
001200*******************************************
001300* 06/01/26 VBC - CREATED.
001400* 12/01/26 VBC - 1.01 BUILT AS REDEFINES OF A LITERAL, SAME
001500*                     WAY THE OLD STATE-CODE AND TAX TABLES
001600*                     ARE BUILT, SO THE TABLE SITS IN THE
001700*                     LOAD MODULE RATHER THAN BEING READ.
001800*
001900 01  PL-CAT-CODE-LITERAL.
002000     03  FILLER  PIC X(255) VALUE
002100         "OFFICE-SUPPLIESSOFTWARE       TRAVEL        
002200-    " MEALS          UTILITIES      RENT         
002300-    "  MARKETING      PROF-SERVICES  EQUIPMENT   
002400-    "   TRAINING       INSURANCE      LEGAL      
002500-    "    TAXES          BANKING        TELECOM   
002600-    "     MAINTENANCE    OTHER          ".
002700*
002800 01  PL-CAT-GRP1-LITERAL.
002900     03  FILLER  PIC X(3315) VALUE
003000         "PEN            PENCIL         PAPER         
003100-    " NOTEBOOK       FOLDER         STAPLER      
003200-    "  ENVELOPE       INK            TONER       
003300-    "   PRINTER        DESK           CHAIR      
003400-    "                   SOFTWARE       LICENSE   
003500-    "     SUBSCRIPTION   SAAS           CLOUD    
003600-    "      MICROSOFT      ADOBE          GOOGLE  
003700-    "       AWS            AZURE          SLACK  
003800-    "        ZOOM           TEAMS          TRAVEL
003900-    "         FLIGHT         HOTEL          TAXI 
004000-    "          UBER           FUEL           PARK
004100-    "ING        AIRLINE        TRAIN          BUS
004200-    "                                            
004300-    "             MEAL           FOOD           R
004400-    "ESTAURANT     LUNCH          DINNER         
004500-    "BREAKFAST      CATERING       COFFEE        
004600-    "                                            
004700-    "                                ELECTRICITY 
004800-    "   WATER          GAS            INTERNET   
004900-    "    PHONE          POWER          ENERGY    
005000-    "                                            
005100-    "                                            
005200-    "       RENT           LEASE          FACILIT
005300-    "Y       BUILDING       WAREHOUSE      STORAG
005400-    "E        PROPERTY                           
005500-    "                                            
005600-    "                          MARKETING      ADV
005700-    "ERTISING    PROMOTION      CAMPAIGN         
005800-    "                                            
005900-    "                                            
006000-    "                                            
006100-    " CONSULTING     LEGAL          ACCOUNTING   
006200-    "  AUDIT          LAWYER         ACCOUNTANT  
006300-    "   CONSULTANT     ADVISOR                   
006400-    "                                            
006500-    "                    COMPUTER       LAPTOP   
006600-    "      SERVER         MONITOR        KEYBOARD
006700-    "       MOUSE          HARDWARE       EQUIPME
006800-    "NT      MACHINE                             
006900-    "                                       TRAIN
007000-    "ING       COURSE         EDUCATION      SEMI
007100-    "NAR        WORKSHOP       CONFERENCE     CER
007200-    "TIFICATION                                  
007300-    "                                            
007400-    "              INSURANCE      COVERAGE       
007500-    "POLICY         PREMIUM        CLAIM         
007600-    " LIABILITY                                  
007700-    "                                            
007800-    "                                 LEGAL      
007900-    "    LAW            COURT          LITIGATION
008000-    "     CONTRACT       COMPLIANCE     PATENT   
008100-    "      TRADEMARK                             
008200-    "                                            
008300-    "        TAX            VAT            GST   
008400-    "         PENALTY                            
008500-    "                                            
008600-    "                                            
008700-    "                           BANK           BA
008800-    "NKING        LOAN           CREDIT         I
008900-    "NTEREST       FEE            TRANSFER       
009000-    "FINANCE                                     
009100-    "                                            
009200-    "  MOBILE         TELECOM        BROADBAND   
009300-    "   DATA           ROAMING        SIM        
009400-    "    NETWORK                                 
009500-    "                                            
009600-    "                     MAINTENANCE    REPAIR  
009700-    "       SERVICE        UPGRADE        INSTALL
009800-    "ATION   CLEANING       PLUMBING             
009900-    "                                            
010000-    "                                            
010100-    "                                            
010200-    "                                            
010300-    "                                            
010400-    "                                            
010500-    "               ".
010600*
010700 01  PL-CAT-GRP2-LITERAL.
010800     03  FILLER  PIC X(1020) VALUE
010900         "STAPLES        BINDER         MARKER        
011000-    "                APP            PROGRAM      
011100-    "  PLATFORM                      AIRFARE     
011200-    "   CAB            MILEAGE                   
011300-    "    SNACK          BUFFET         BEVERAGE  
011400-    "                    ELECTRIC       HEATING  
011500-    "      UTILITY                       TENANCY 
011600-    "       PREMISES       OCCUPANCY             
011700-    "        BRANDING       PUBLICITY      SOCIAL
011800-    "                        ADVISORY       BOOKK
011900-    "EEPING    RETAINER                      APPL
012000-    "IANCE      PERIPHERAL     WORKSTATION       
012100-    "            TUITION        COACHING       WE
012200-    "BINAR                       UNDERWRITING   I
012300-    "NDEMNITY      ACTUARIAL                     
012400-    "COUNSEL        STATUTE        INJUNCTION    
012500-    "                LEVY           DUTY         
012600-    "  SURCHARGE                     OVERDRAFT   
012700-    "   REMITTANCE     WIRE                      
012800-    "    CELLULAR       CARRIER        BANDWIDTH 
012900-    "                    SERVICING      OVERHAUL 
013000-    "      JANITORIAL                            
013100-    "                                            
013200-    "        ".
013300*
013400 01  PL-CATEGORY-TABLE REDEFINES PL-CAT-CODE-LITERAL.
013500     03  PL-CAT-ENTRY     OCCURS 17 TIMES
013600                          INDEXED BY PL-CAT-IX.
013700         05  PL-CAT-CODE  PIC X(15).
013800*
013900 01  PL-CATEGORY-GRP1-TABLE REDEFINES PL-CAT-GRP1-LITERAL.
014000     03  PL-CAT-GRP1-ENTRY OCCURS 17 TIMES
014100                          INDEXED BY PL-CAT-G1-IX.
014200         05  PL-CAT-GRP1-WORD PIC X(15)
014300                          OCCURS 13 TIMES
014400                          INDEXED BY PL-CAT-G1-WX.
014500*
014600 01  PL-CATEGORY-GRP2-TABLE REDEFINES PL-CAT-GRP2-LITERAL.
014700     03  PL-CAT-GRP2-ENTRY OCCURS 17 TIMES
014800                          INDEXED BY PL-CAT-G2-IX.
014900         05  PL-CAT-GRP2-WORD PIC X(15)
015000                          OCCURS 4 TIMES
015100                          INDEXED BY PL-CAT-G2-WX.
015200*
